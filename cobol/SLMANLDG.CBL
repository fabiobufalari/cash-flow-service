000100*
000200*    SLMANLDG.CBL - FILE-CONTROL ENTRY FOR THE MANUAL CASH
000300*    ENTRY LEDGER.  KEYED ON ENTRY-ID (A 36-CHARACTER SURROGATE
000400*    KEY) SINCE THE LEDGER IS MAINTAINED ONLINE (ADD, LOOK UP,
000500*    DELETE) RATHER THAN BATCH-SEQUENTIAL LIKE THE TWO FEEDS.
000600*
000700     SELECT MANUAL-LEDGER-FILE ASSIGN TO DISK
000800         ORGANIZATION IS INDEXED
000900         ACCESS MODE IS DYNAMIC
001000         RECORD KEY IS ENTRY-ID
001100         FILE STATUS IS FS-MANUAL-LEDGER.
