000100*
000200*    SLSTMOUT.CBL - FILE-CONTROL ENTRY FOR THE CASH FLOW STATEMENT
000300*    PRINT FILE.  SHARED BY CASH-FLOW-STATEMENT-REPORT AND
000400*    CURRENT-BALANCE-INQUIRY - BOTH PRINT THE SAME LAYOUT, JUST
000500*    OVER DIFFERENT DATE RANGES.
000600*
000700     SELECT STATEMENT-OUT
000800            ASSIGN TO "cash-flow-statement.prn"
000900            ORGANIZATION IS LINE SEQUENTIAL.
