000100*
000200*    MANUAL-CASH-ENTRY-MAINTENANCE
000300*
000400*    ADD, LOOK UP AND DELETE SCREENS FOR THE MANUAL CASH ENTRY
000500*    LEDGER (BANK FEES, OWNER CONTRIBUTIONS, PETTY CASH, AND ANY
000600*    OTHER CASH MOVEMENT THAT DOES NOT COME THROUGH THE PAYABLE
000700*    OR RECEIVABLE FEEDS).  THERE IS NO CHANGE OPTION - ONCE AN
000800*    ENTRY IS SAVED, ITS ID, DATE, AMOUNT AND TYPE ARE FROZEN;
000900*    A MISKEYED ENTRY IS DELETED AND RE-ADDED, NOT CORRECTED IN
001000*    PLACE (REQUEST CF-102, 1989).
001100*
001200*    SCREEN FLOW AT A GLANCE -
001300*
001400*        GET-MENU-OPTION / DO-OPTIONS    THE THREE-OPTION MENU.
001500*        ADD-MODULE                      LOOPS GET-FIELDS UNTIL
001600*                                          THE OPERATOR QUITS.
001700*        INQUIRY-MODULE                  LOOPS A READ-ONLY
001800*                                          LOOK-UP BY ENTRY ID.
001900*        DELETE-MODULE                   LOOPS A LOOK-UP-THEN-
002000*                                          CONFIRM-THEN-DELETE.
002100*
002200*    ALL THREE MODULES SHARE GET-AN-EXISTANT-ENTRY-ID AND DISPLAY-
002300*    MANUAL-ENTRY-RECORD, BOTH IN PLMANLDG.CBL, SO THE LOOK-UP
002400*    PROMPT AND THE RECORD DISPLAY LOOK IDENTICAL ON ALL THREE
002500*    SCREENS.
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. manual-cash-entry-maintenance.
002800 AUTHOR. R HUTCHENS.
002900 INSTALLATION. DATA PROCESSING - TREASURY SYSTEMS.
003000 DATE-WRITTEN. 08/22/1989.
003100 DATE-COMPILED.
003200 SECURITY.  UNAUTHORIZED USE, COPYING, DISCLOSURE OR
003300     MODIFICATION OF THIS PROGRAM IS STRICTLY PROHIBITED.
003400*
003500*    CHANGE LOG
003600*    ----------
003700*    082289 RH  CF-102  ORIGINAL PROGRAM - ADD/LOOK UP/DELETE
003800*                       SCREENS, MODELED ON THE VOUCHER
003900*                       MAINTENANCE PROGRAM.  NO CHANGE OPTION -
004000*                       TREASURY WANTS A FROZEN AUDIT TRAIL ON
004100*                       MANUAL ENTRIES.
004200*    090889 RH  CF-104  ADDED THE DOCUMENT-REFERENCE SUB-TABLE
004300*                       PROMPT (BACKUP PAPERWORK CITATIONS).
004400*    112789 RH  CF-107  REJECT ZERO OR NEGATIVE AMOUNTS ON ADD -
004500*                       A NEGATIVE HAD BEEN KEYED FOR A DEBIT,
004600*                       DOUBLE-COUNTING THE OUTFLOW WHEN THE
004700*                       REPORT ALSO SIGNED IT BY ENTRY-TYPE.
004800*    031590 RH  CF-109  REJECT BLANK DESCRIPTION ON ADD.
004900*    081592 JD  CF-116  DELETE NOW ASKS FOR CONFIRMATION BEFORE
005000*                       REMOVING AN ENTRY - AN OPERATOR DELETED
005100*                       THE WRONG ENTRY-ID BY MISTYPING A DIGIT.
005200*    112298 MP  CF-131  Y2K REMEDIATION - ENTRY-DATE AND THE ID
005300*                       DATE STAMP ARE ALREADY CCYY. NO CHANGE.
005400*    040399 MP  CF-131  Y2K CERTIFICATION - RETESTED ADD ACROSS
005500*                       THE 1999/2000 ROLLOVER.  NO PROBLEMS.
005600*    081602 RH  CF-142  PLGENERAL.CBL WAS SPLIT - THE Y/N
005700*                       CONFIRMATION PARAGRAPHS THIS PROGRAM USES
005800*                       ON DELETE AND ON EXIT NOW LIVE IN A NEW
005900*                       COPYBOOK, PLCONFIRM.CBL.  ADDED THE COPY
006000*                       STATEMENT BELOW THE PLGENERAL.CBL COPY.
006100*
006200*    081602 RH  CF-142  COMMENT PASS - A SHOP AUDIT OF THE CASH
006300*                       FLOW SUITE FOUND THIS PROGRAM'S PARAGRAPHS
006400*                       THINLY EXPLAINED COMPARED TO THE REST OF
006500*                       THE SUITE.  WENT THROUGH FIELD BY FIELD AND
006600*                       PARAGRAPH BY PARAGRAPH ADDING THE SAME KIND
006700*                       OF WHY-NOTES ALREADY PRESENT IN PLCFCALC
006800*                       AND WSCFCALC - NO LOGIC CHANGED, COMMENTS
006900*                       ONLY.  IF A FUTURE CHANGE TOUCHES ONE OF
007000*                       THESE PARAGRAPHS, UPDATE ITS COMMENT BLOCK
007100*                       RATHER THAN LEAVING IT STALE.
007200 ENVIRONMENT DIVISION.
007300  CONFIGURATION SECTION.
007400  SPECIAL-NAMES.
007500      C01 IS TOP-OF-FORM.
007600
007700  INPUT-OUTPUT SECTION.
007800  FILE-CONTROL.
007900
008000*    ONE FILE, ONE SELECT - THE MANUAL LEDGER IS THIS PROGRAM'S
008100*    OWN FILE; IT DOES NOT TOUCH THE PAYABLE OR RECEIVABLE FEEDS
008200*    AT ALL (THOSE ARE READ ONLY BY PLCFCALC.CBL'S CALLERS).
008300     COPY "SLMANLDG.CBL".
008400
008500 DATA DIVISION.
008600  FILE SECTION.
008700
008800     COPY "FDMANLDG.CBL".
008900
009000  WORKING-STORAGE SECTION.
009100
009200     COPY "wsdate.cbl".
009300     COPY "WSFSTAT.CBL".
009400
009500*    MENU OPTION IS A SINGLE DIGIT, 0-3 - VALID-MANUAL-MENU-OPTION
009600*    CATCHES ANYTHING TYPED OUTSIDE THAT RANGE SO GET-MENU-OPTION
009700*    CAN RE-PROMPT INSTEAD OF FALLING THROUGH TO DO-OPTIONS.
009800     01  W-MANUAL-MENU-OPTION          PIC 9.
009900         88  VALID-MANUAL-MENU-OPTION  VALUE 0 THRU 3.
010000     01  FILLER                        PIC X(01).
010100
010200*    SET BY GET-AN-EXISTANT-ENTRY-ID (PLMANLDG.CBL) AFTER EVERY
010300*    READ ATTEMPT - LOOK-UP AND DELETE BOTH TEST IT TO DECIDE
010400*    WHETHER THE RECORD JUST READ IS REAL OR LEFTOVER GARBAGE.
010500     01  W-FOUND-MANUAL-ENTRY          PIC X.
010600         88  FOUND-MANUAL-ENTRY        VALUE "Y".
010700
010800*    RAISED BY ADD-NEW-ENTRY.CBL ON AN INVALID-KEY WRITE - AN
010900*    ENTRY-ID COLLISION SHOULD NEVER HAPPEN (THE ID IS BUILT FROM
011000*    THE CLOCK) BUT THE FIELD EXISTS SO THE OPERATOR SEES A
011100*    MESSAGE INSTEAD OF THE SCREEN JUST SITTING THERE.
011200     01  W-ERROR-WRITING               PIC X.
011300         88  ERROR-WRITING             VALUE "Y".
011400
011500*    ONE Y/N SWITCH SERVES BOTH THE ABANDON-ENTRY PROMPT AND THE
011600*    CONFIRM-DELETE PROMPT - QUIT-IS-CONFIRMED AND DELETING-IS-
011700*    CONFIRMED ARE THE SAME 88-LEVEL VALUE (Y") READ TWO WAYS,
011800*    ONE NAME FOR EACH SCREEN THAT ASKS THE QUESTION.
011900     01  W-VALID-ANSWER                PIC X.
012000         88  VALID-ANSWER              VALUE "Y", "N".
012100         88  QUIT-IS-CONFIRMED         VALUE "Y".
012200         88  DELETING-IS-CONFIRMED     VALUE "Y".
012300
012400*    THE THREE FIELDS BELOW BUILD ENTRY-ID AS DATE + TIME OF DAY +
012500*    A 1-UP SEQUENCE, GUARANTEEING UNIQUENESS EVEN IF TWO ENTRIES
012600*    ARE KEYED IN THE SAME SECOND (SEE ADD-NEW-ENTRY.CBL).
012700     01  W-ENTRY-ID-DATE               PIC 9(06).
012800     01  W-ENTRY-ID-TIME               PIC 9(08).
012900     01  W-ENTRY-ID-SEQ                PIC 9(09) COMP VALUE ZERO.
013000
013100*    SUBSCRIPTS THE ENTRY-DOC-REF-TEXT TABLE WHILE THE OPERATOR IS
013200*    KEYING BACKUP-PAPERWORK CITATIONS ONE AT A TIME.
013300     01  W-DOC-REF-SUBSCRIPT           PIC 9(02) COMP.
013400
013500*    DISPLAY-MANUAL-ENTRY-RECORD (PLMANLDG.CBL) EDITS ENTRY-DATE
013600*    AND ENTRY-AMOUNT INTO THESE TWO FIELDS BEFORE PUTTING THEM ON
013700*    THE SCREEN - NEITHER RAW FIELD HAS EDIT CHARACTERS OF ITS OWN.
013800     01  MANLDG-FORMATTED-DATE         PIC 99/99/9999.
013900     01  FILLER REDEFINES MANLDG-FORMATTED-DATE.
014000         05  FILLER                    PIC X(10).
014100     01  MANLDG-DATE-CCYYMMDD          PIC 9(08).
014200     01  FILLER REDEFINES MANLDG-DATE-CCYYMMDD.
014300         05  MANLDG-DATE-CCYY          PIC 9(04).
014400         05  MANLDG-DATE-MM            PIC 99.
014500         05  MANLDG-DATE-DD            PIC 99.
014600     01  FILLER REDEFINES MANLDG-DATE-CCYYMMDD.
014700         05  MANLDG-DATE-CC            PIC 99.
014800         05  MANLDG-DATE-YY            PIC 99.
014900         05  MANLDG-DATE-MM2           PIC 99.
015000         05  MANLDG-DATE-DD2           PIC 99.
015100
015200     01  MANLDG-FORMATTED-AMOUNT       PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
015300
015400*    DUMMY CATCHES A BARE <ENTER> AT EVERY "PRESS ENTER TO
015500*    CONTINUE" PROMPT IN THIS PROGRAM - ITS VALUE IS NEVER TESTED.
015600     01  DUMMY                         PIC X.
015700     01  MSG-CONFIRMATION              PIC X(60).
015800     01  MSG-AFTER-SAVING              PIC X(60).
015900*>_________________________________________________________________________
016000
016100 PROCEDURE DIVISION.
016200
016300*    FILE IS OPENED I-O FOR THE WHOLE SESSION, NOT RE-OPENED PER
016400*    OPTION - ADD, LOOK-UP AND DELETE ALL SHARE THE ONE OPEN SET
016500*    OF FILE BUFFERS UNTIL THE OPERATOR CHOOSES EXIT.
016600     OPEN I-O MANUAL-LEDGER-FILE.
016700
016800*    THE PERFORM / PERFORM UNTIL PAIR BELOW (AND ITS TWIN INSIDE
016900*    DO-OPTIONS) IS THE SAME "PRIME THE PUMP, THEN LOOP" IDIOM
017000*    USED THROUGHOUT THIS SUITE FOR MENUS - THE FIRST PERFORM
017100*    DRAWS THE SCREEN AND READS ONE ANSWER BEFORE THE UNTIL TEST
017200*    IS EVER EVALUATED, SO A VALID FIRST ANSWER DOESN'T LOOP
017300*    AROUND A SECOND TIME FOR NO REASON.
017400     PERFORM GET-MENU-OPTION.
017500     PERFORM GET-MENU-OPTION UNTIL
017600                                 W-MANUAL-MENU-OPTION EQUAL ZERO
017700                              OR VALID-MANUAL-MENU-OPTION.
017800
017900*    ONE PASS OF DO-OPTIONS HANDLES ONE MENU SELECTION AND THEN
018000*    RE-PROMPTS FOR THE NEXT ONE ITSELF (SEE DO-OPTIONS BELOW) -
018100*    THIS OUTER PERFORM UNTIL ONLY DECIDES WHEN TO STOP CALLING IT.
018200     PERFORM DO-OPTIONS UNTIL
018300                                 W-MANUAL-MENU-OPTION EQUAL ZERO.
018400
018500     CLOSE MANUAL-LEDGER-FILE.
018600
018700     STOP RUN.
018800*>_________________________________________________________________________
018900
019000*    THREE-OPTION MENU BOX, SAME BORDER-CHARACTER STYLE AS THE
019100*    MAIN CASH-FLOW-BATCH MENU - DASHES FOR THE TOP/BOTTOM RULE,
019200*    PIPES FOR THE SIDE RULE, ONE BLANK LINE ABOVE AND BELOW THE
019300*    OPTION LIST.  JUMP-LINE 11 TIMES PUSHES THE CURSOR PROMPT
019400*    DOWN PAST WHERE A LONGER SCREEN (E.G. THE ADD SCREEN'S SEVEN
019500*    FIELD PROMPTS) WOULD HAVE LEFT TEXT ON A PRIOR PASS.
019600 GET-MENU-OPTION.
019700
019800     PERFORM CLEAR-SCREEN.
019900     DISPLAY "                      MANUAL CASH ENTRY LEDGER MAINTENANCE".
020000     DISPLAY " ".
020100     DISPLAY "                            -------------------------".
020200     DISPLAY "                            | 1 - ADD ENTRY         |".
020300     DISPLAY "                            | 2 - LOOK UP ENTRY     |".
020400     DISPLAY "                            | 3 - DELETE ENTRY      |".
020500     DISPLAY "                            | 0 - EXIT              |".
020600     DISPLAY "                            -------------------------".
020700     DISPLAY " ".
020800     DISPLAY "                         - CHOOSE AN OPTION FROM MENU:  ".
020900     PERFORM JUMP-LINE 11 TIMES.
021000     ACCEPT W-MANUAL-MENU-OPTION.
021100
021200*    A ZERO OPTION EXITS QUIETLY.  ANYTHING NONZERO THAT ISN'T 1,
021300*    2 OR 3 FALLS INTO THE INVALID-OPTION MESSAGE BELOW AND
021400*    RE-DRAWS THE MENU.
021500     IF W-MANUAL-MENU-OPTION EQUAL ZERO
021600        DISPLAY "PROGRAM TERMINATED !"
021700     ELSE
021800        IF NOT VALID-MANUAL-MENU-OPTION
021900           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
022000           ACCEPT DUMMY.
022100*>_________________________________________________________________________
022200
022300*    DO-OPTIONS DISPATCHES ON THE VALIDATED MENU OPTION AND THEN
022400*    RE-PROMPTS FOR THE NEXT ONE ITSELF - THE MAIN PARAGRAPH ABOVE
022500*    ONLY CALLS DO-OPTIONS ONCE PER PASS THROUGH THE OUTER PERFORM
022600*    UNTIL OPTION EQUAL ZERO, SO THE RE-PROMPT HAS TO LIVE HERE.
022700 DO-OPTIONS.
022800
022900     PERFORM CLEAR-SCREEN.
023000
023100     IF W-MANUAL-MENU-OPTION = 1
023200        PERFORM ADD-MODULE.
023300
023400     IF W-MANUAL-MENU-OPTION = 2
023500        PERFORM INQUIRY-MODULE.
023600
023700     IF W-MANUAL-MENU-OPTION = 3
023800        PERFORM DELETE-MODULE.
023900
024000     PERFORM GET-MENU-OPTION.
024100     PERFORM GET-MENU-OPTION UNTIL
024200                                 W-MANUAL-MENU-OPTION EQUAL ZERO
024300                              OR VALID-MANUAL-MENU-OPTION.
024400*>_________________________________________________________________________
024500
024600*    ADD LOOPS UNTIL THE OPERATOR CONFIRMS QUIT ON THE FIRST FIELD
024700*    PROMPT OF A NEW ENTRY - EVERY ENTRY SUCCESSFULLY ADDED FALLS
024800*    STRAIGHT BACK INTO THE NEXT ADD-ONE-ENTRY-GET-ANOTHER CALL.
024900 ADD-MODULE.
025000
025100     PERFORM ADD-ONE-ENTRY-GET-ANOTHER.
025200     PERFORM ADD-ONE-ENTRY-GET-ANOTHER UNTIL QUIT-IS-CONFIRMED.
025300*>_________________________________________________________________________
025400
025500*    EVERY FIELD IS RESET TO ZEROS/SPACES BEFORE GET-FIELDS IS
025600*    PERFORMED SO A PRIOR ENTRY'S LEFTOVER VALUES CAN NEVER BLEED
025700*    INTO THE NEXT ONE - PARTICULARLY IMPORTANT FOR THE DOC-REF
025800*    TABLE, WHICH ADD-NEW-ENTRY.CBL WRITES OUT WHOLE.
025900 ADD-ONE-ENTRY-GET-ANOTHER.
026000
026100     MOVE SPACES TO MANUAL-LEDGER-RECORD.
026200     MOVE ZEROS  TO ENTRY-DATE.
026300     MOVE ZEROS  TO ENTRY-AMOUNT.
026400     MOVE ZEROS  TO ENTRY-PROJECT-ID.
026500     MOVE ZEROS  TO ENTRY-COST-CENTER-ID.
026600     MOVE ZEROS  TO ENTRY-DOC-REF-COUNT.
026700
026800     PERFORM GET-FIELDS THRU GET-FIELDS-EXIT.
026900
027000*    ENTRY-DATE STILL ZERO HERE MEANS GET-FIELDS WAS ABANDONED -
027100*    NOTHING IS WRITTEN AND NO MESSAGE OTHER THAN GET-FIELDS-
027200*    CANCELED'S OWN "OPERATION CANCELED" IS SHOWN.
027300     IF ENTRY-DATE NOT EQUAL ZEROS
027400        MOVE "THE NEW ENTRY HAS BEEN ADDED ! <ENTER> TO CONTINUE"
027500            TO MSG-AFTER-SAVING
027600        PERFORM ADD-NEW-ENTRY
027700        DISPLAY MSG-AFTER-SAVING
027800        ACCEPT DUMMY.
027900*>_________________________________________________________________________
028000
028100*    081602 RH  CF-142  RESTRUCTURED AS A PERFORM ... THRU RANGE -
028200*                       ONCE THE OPERATOR CONFIRMS "ABANDON THIS
028300*                       ENTRY" ON ANY ONE FIELD THERE IS NO POINT
028400*                       PROMPTING FOR THE FIELDS AFTER IT, SO EACH
028500*                       PROMPT NOW FALLS THROUGH TO GET-FIELDS-
028600*                       CANCELED ON QUIT INSTEAD OF LOOPING PAST
028700*                       IT.  MATCHES THE PATTERN CI-820 USES ON
028800*                       THE PAYABLES INVOICE-ENTRY SCREEN.
028900 GET-FIELDS.
029000
029100     MOVE "N" TO W-VALID-ANSWER.
029200
029300     PERFORM GET-ENTRY-DATE
029400                           UNTIL ENTRY-DATE NOT EQUAL ZEROS
029500                              OR QUIT-IS-CONFIRMED.
029600     IF QUIT-IS-CONFIRMED
029700        GO TO GET-FIELDS-CANCELED.
029800
029900     PERFORM GET-ENTRY-AMOUNT
030000                           UNTIL ENTRY-AMOUNT NOT EQUAL ZEROS
030100                              OR QUIT-IS-CONFIRMED.
030200     IF QUIT-IS-CONFIRMED
030300        GO TO GET-FIELDS-CANCELED.
030400
030500     PERFORM GET-ENTRY-TYPE
030600                           UNTIL ENTRY-TYPE-CREDIT
030700                              OR ENTRY-TYPE-DEBIT
030800                              OR QUIT-IS-CONFIRMED.
030900     IF QUIT-IS-CONFIRMED
031000        GO TO GET-FIELDS-CANCELED.
031100
031200     PERFORM GET-ENTRY-DESCRIPTION
031300                           UNTIL ENTRY-DESCRIPTION NOT EQUAL SPACES
031400                              OR QUIT-IS-CONFIRMED.
031500     IF QUIT-IS-CONFIRMED
031600        GO TO GET-FIELDS-CANCELED.
031700
031800     PERFORM GET-ENTRY-PROJECT-ID.
031900
032000     PERFORM GET-ENTRY-COST-CENTER-ID.
032100
032200     PERFORM GET-ENTRY-DOC-REF-COUNT.
032300
032400     IF QUIT-IS-CONFIRMED
032500        GO TO GET-FIELDS-CANCELED.
032600
032700     GO TO GET-FIELDS-EXIT.
032800*
032900*    FIELD-LEVEL QUIT LANDS HERE - SAME CANCELLATION MESSAGE
033000*    REGARDLESS OF WHICH FIELD THE OPERATOR ABANDONED ON.
033100*
033200 GET-FIELDS-CANCELED.
033300        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
033400        ACCEPT DUMMY
033500        MOVE ZEROS TO ENTRY-DATE.
033600
033700 GET-FIELDS-EXIT.
033800     EXIT.
033900*>_________________________________________________________________________
034000
034100 GET-ENTRY-DATE.
034200
034300     PERFORM SHOW-ALL-INFORM-ALREADY-GIVEN.
034400
034500     MOVE "1) INFORM ENTRY DATE: (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
034600     MOVE 1900 TO GDTV-FIRST-YEAR-VALID.
034700     MOVE 2100 TO GDTV-LAST-YEAR-VALID.
034800     MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
034900
035000     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
035100
035200     MOVE GDTV-DATE TO ENTRY-DATE.
035300
035400     IF ENTRY-DATE EQUAL ZEROS
035500        DISPLAY "ENTRY DATE MUST BE INFORMED !"
035600        PERFORM CONFIRM-IF-WANT-TO-QUIT.
035700*>_________________________________________________________________________
035800
035900*    A ZERO OR NEGATIVE AMOUNT IS REJECTED HERE, NOT LEFT FOR THE
036000*    REPORT TO CATCH LATER - REQUEST CF-107 CAME IN AFTER A DEBIT
036100*    WAS KEYED AS A NEGATIVE NUMBER, WHICH DOUBLE-SIGNED THE
036200*    OUTFLOW ONCE PROCESS-ONE-MANUAL-ENTRY ALSO BRANCHED ON
036300*    ENTRY-TYPE-DEBIT.
036400 GET-ENTRY-AMOUNT.
036500
036600     PERFORM SHOW-ALL-INFORM-ALREADY-GIVEN.
036700
036800     DISPLAY "2) INFORM AMOUNT (MUST BE GREATER THAN ZERO): ".
036900     ACCEPT ENTRY-AMOUNT.
037000
037100     IF ENTRY-AMOUNT NOT GREATER THAN ZEROS
037200        DISPLAY "AMOUNT MUST BE GREATER THAN ZERO !"
037300        MOVE ZEROS TO ENTRY-AMOUNT
037400        PERFORM CONFIRM-IF-WANT-TO-QUIT.
037500*>_________________________________________________________________________
037600
037700*    ENTRY-TYPE-CREDIT AND ENTRY-TYPE-DEBIT ARE THE ONLY TWO
037800*    VALUES ACCEPTED - ANYTHING ELSE (INCLUDING A BLANK <ENTER>)
037900*    RE-PROMPTS.  THE LOWER-TO-UPPER CONVERT MEANS AN OPERATOR
038000*    TYPING "c" OR "d" IS NOT REJECTED FOR CASE ALONE.
038100 GET-ENTRY-TYPE.
038200
038300     PERFORM SHOW-ALL-INFORM-ALREADY-GIVEN.
038400
038500     DISPLAY "3) TYPE - CREDIT (CASH IN) OR DEBIT (CASH OUT): ".
038600     ACCEPT ENTRY-TYPE.
038700     INSPECT ENTRY-TYPE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
038800
038900     IF NOT ENTRY-TYPE-CREDIT AND NOT ENTRY-TYPE-DEBIT
039000        DISPLAY "ONLY CREDIT OR DEBIT IS ACCEPTED !"
039100        PERFORM CONFIRM-IF-WANT-TO-QUIT.
039200*>_________________________________________________________________________
039300
039400*    A BLANK DESCRIPTION IS REJECTED (REQUEST CF-109) - TREASURY
039500*    RAN A MONTH OF ENTRIES WITH NO DESCRIPTION AND COULD NOT TELL
039600*    ONE PETTY-CASH DRAW FROM ANOTHER ON THE PRINTED STATEMENT.
039700 GET-ENTRY-DESCRIPTION.
039800
039900     PERFORM SHOW-ALL-INFORM-ALREADY-GIVEN.
040000
040100     DISPLAY "4) INFORM DESCRIPTION: ".
040200     ACCEPT ENTRY-DESCRIPTION.
040300
040400     IF ENTRY-DESCRIPTION EQUAL SPACES
040500        DISPLAY "DESCRIPTION MUST BE INFORMED !"
040600        PERFORM CONFIRM-IF-WANT-TO-QUIT.
040700*>_________________________________________________________________________
040800
040900*    NEITHER PROJECT ID NOR COST CENTER ID CAN ABANDON THE ENTRY -
041000*    THEY ARE OPTIONAL CODING FIELDS, NOT REQUIRED DATA, SO THERE
041100*    IS NO CONFIRM-IF-WANT-TO-QUIT CALL IN EITHER PARAGRAPH BELOW.
041200 GET-ENTRY-PROJECT-ID.
041300
041400     PERFORM SHOW-ALL-INFORM-ALREADY-GIVEN.
041500
041600     DISPLAY "5) INFORM PROJECT ID (<ENTER> IF NOT APPLICABLE): ".
041700     ACCEPT ENTRY-PROJECT-ID.
041800*>_________________________________________________________________________
041900
042000 GET-ENTRY-COST-CENTER-ID.
042100
042200     PERFORM SHOW-ALL-INFORM-ALREADY-GIVEN.
042300
042400     DISPLAY "6) INFORM COST CENTER ID (<ENTER> IF NOT APPLICABLE): ".
042500     ACCEPT ENTRY-COST-CENTER-ID.
042600*>_________________________________________________________________________
042700
042800*    A COUNT OUTSIDE 0-20, OR A NON-NUMERIC ANSWER, IS TREATED AS
042900*    ZERO CITATIONS RATHER THAN RE-PROMPTED - DOC REFS ARE BACKUP
043000*    PAPERWORK ONLY, NOT WORTH ABANDONING THE WHOLE ENTRY OVER.
043100 GET-ENTRY-DOC-REF-COUNT.
043200
043300     PERFORM SHOW-ALL-INFORM-ALREADY-GIVEN.
043400
043500     DISPLAY "7) HOW MANY BACKUP DOCUMENT REFERENCES (0 TO 20): ".
043600     ACCEPT ENTRY-DOC-REF-COUNT.
043700
043800     IF ENTRY-DOC-REF-COUNT NOT NUMERIC
043900        OR ENTRY-DOC-REF-COUNT GREATER THAN 20
044000        MOVE ZEROS TO ENTRY-DOC-REF-COUNT
044100     ELSE
044200        IF ENTRY-DOC-REF-COUNT GREATER THAN ZERO
044300           PERFORM GET-ONE-DOC-REF-TEXT
044400               VARYING W-DOC-REF-SUBSCRIPT FROM 1 BY 1
044500               UNTIL W-DOC-REF-SUBSCRIPT GREATER THAN
044600                     ENTRY-DOC-REF-COUNT.
044700*>_________________________________________________________________________
044800
044900*    ONE FREE-TEXT CITATION PER SUBSCRIPT - NO EDITING, NO
045000*    VALIDATION, JUST WHATEVER THE OPERATOR TYPED (E.G. "CHECK
045100*    #4471" OR "RECEIPT IN BINDER 3").
045200 GET-ONE-DOC-REF-TEXT.
045300
045400     DISPLAY "   DOC REF " W-DOC-REF-SUBSCRIPT ": ".
045500     ACCEPT ENTRY-DOC-REF-TEXT (W-DOC-REF-SUBSCRIPT).
045600*>_________________________________________________________________________
045700
045800*    RE-DISPLAYS THE WORKING RECORD BEFORE EVERY FIELD PROMPT SO
045900*    THE OPERATOR CAN SEE WHAT HAS BEEN KEYED SO FAR - REQUEST
046000*    CAME IN AFTER SEVERAL ENTRIES WERE ADDED WITH THE WRONG DATE
046100*    BECAUSE NOTHING ON SCREEN CONFIRMED IT.
046200 SHOW-ALL-INFORM-ALREADY-GIVEN.
046300
046400     PERFORM DISPLAY-MANUAL-ENTRY-RECORD.
046500     DISPLAY "INSERT THE FOLLOWING INFORMATION FOR THE NEW ENTRY: ".
046600     DISPLAY " ".
046700*>_________________________________________________________________________
046800
046900*    LOOK-UP IS READ-ONLY - IT NEVER OPENS THE FILE I-O FOR
047000*    UPDATE AND NEVER OFFERS TO CHANGE A FIELD; THIS SHOP HAS NO
047100*    CHANGE OPTION ON THIS SCREEN AT ALL (SEE THE PROGRAM BANNER).
047200 INQUIRY-MODULE.
047300
047400     PERFORM GET-AN-EXISTANT-ENTRY-ID.
047500     PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER
047600                           UNTIL ENTRY-ID EQUAL SPACES.
047700*>_________________________________________________________________________
047800
047900 GET-RECORD-SHOW-AND-GET-ANOTHER.
048000
048100     PERFORM DISPLAY-MANUAL-ENTRY-RECORD.
048200
048300     PERFORM GET-AN-EXISTANT-ENTRY-ID.
048400*>_________________________________________________________________________
048500
048600*    DELETE ASKS FOR CONFIRMATION EVERY TIME (REQUEST CF-116) -
048700*    BEFORE THAT CHANGE AN OPERATOR COULD DELETE THE WRONG ENTRY
048800*    JUST BY MISTYPING THE ENTRY ID AT THE PROMPT.
048900 DELETE-MODULE.
049000
049100     PERFORM GET-AN-EXISTANT-ENTRY-ID.
049200     PERFORM GET-REC-DELETE-SEARCH-ANOTHER
049300                           UNTIL ENTRY-ID EQUAL SPACES.
049400*>_________________________________________________________________________
049500
049600 GET-REC-DELETE-SEARCH-ANOTHER.
049700
049800     PERFORM DISPLAY-MANUAL-ENTRY-RECORD.
049900
050000*    ENTRY-ID EQUAL SPACES MEANS THE OPERATOR PRESSED <ENTER> AT
050100*    THE ID PROMPT INSTEAD OF TYPING ONE - GET-AN-EXISTANT-ENTRY-
050200*    ID (PLMANLDG.CBL) TREATS A BLANK AS DONE BROWSING, NOT AS
050300*    AN INVALID KEY, SO THE OUTER PERFORM UNTIL EXITS QUIETLY.
050400     IF ENTRY-ID NOT EQUAL SPACES
050500        MOVE "DO YOU CONFIRM DELETING THIS ENTRY ?" TO MSG-CONFIRMATION
050600        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
050700
050800*       AN N ANSWER SIMPLY FALLS THROUGH TO THE NEXT GET-AN-
050900*       EXISTANT-ENTRY-ID CALL BELOW - THE RECORD IS LEFT ALONE.
051000        IF DELETING-IS-CONFIRMED
051100           DISPLAY "DELETING..."
051200           DELETE MANUAL-LEDGER-FILE RECORD
051300              INVALID KEY
051400                 DISPLAY "ERROR WHILE DELETING THE RECORD ! <ENTER> TO CONTINUE"
051500                 ACCEPT DUMMY.
051600
051700     PERFORM GET-AN-EXISTANT-ENTRY-ID.
051800*>_________________________________________________________________________
051900
052000*    COPYBOOKS BELOW, IN THE ORDER THEY ARE NEEDED BY THE
052100*    PARAGRAPHS ABOVE - DATE VALIDATION, SCREEN UTILITIES, THE
052200*    Y/N CONFIRM PROMPTS, THEN THE THREE MANUAL-LEDGER-SPECIFIC
052300*    BOOKS (LOOK-UP, DISPLAY AND ADD) WRITTEN SPECIFICALLY FOR
052400*    THIS PROGRAM AND NOT SHARED WITH ANY OTHER MODULE.
052500 COPY "PLDATE.CBL".
052600 COPY "PLGENERAL.CBL".
052700 COPY "PLCONFIRM.CBL".
052800 COPY "PLMANLDG.CBL".
052900 COPY "PL-LOOK-FOR-MANUAL-ENTRY.CBL".
053000 COPY "ADD-NEW-ENTRY.CBL".
053100*>_________________________________________________________________________
