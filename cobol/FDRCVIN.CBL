000100*
000200*    FDRCVIN.CBL - ACCOUNTS RECEIVABLE SUMMARY FEED RECORD.
000300*
000400*    MIRROR OF FDPAYIN.CBL FOR THE RECEIVABLES SIDE - ONE
000500*    RECORD PER RECEIVABLE, EITHER ALREADY RECEIVED (STATEMENT
000600*    RUN, FILTERED ON RECEIVED-DATE) OR STILL PENDING (FORECAST
000700*    RUN, FILTERED ON DUE-DATE).
000800*
000900     FD  RECEIVABLE-FEED-IN
001000         LABEL RECORD STANDARD
001100         VALUE OF FILE-ID IS "rcvin.dat".
001200     01  RECEIVABLE-SUMMARY-RECORD.
001300         05  RCV-RECEIVABLE-ID         PIC X(36).
001400         05  RCV-DUE-DATE              PIC 9(08).
001500         05  RCV-AMOUNT-EXPECTED       PIC S9(13)V99 COMP-3.
001600         05  RCV-AMOUNT-RECEIVED       PIC S9(13)V99 COMP-3.
001700         05  RCV-STATUS                PIC X(20).
001800             88  RCV-STATUS-PENDING       VALUE "PENDING".
001900             88  RCV-STATUS-RECEIVED      VALUE "RECEIVED".
002000             88  RCV-STATUS-PARTIAL       VALUE "PARTIALLY_RECEIVED".
002100             88  RCV-STATUS-OVERDUE       VALUE "OVERDUE".
002200             88  RCV-STATUS-DISPUTE       VALUE "IN_DISPUTE".
002300             88  RCV-STATUS-WRITTEN-OFF   VALUE "WRITTEN_OFF".
002400             88  RCV-STATUS-CANCELED      VALUE "CANCELED".
002500         05  RCV-RECEIVED-DATE         PIC 9(08).
002600         05  FILLER                    PIC X(19).
