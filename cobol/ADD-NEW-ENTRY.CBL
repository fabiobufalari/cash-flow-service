000100*
000200*    ADD-NEW-ENTRY.CBL - GENERATES ENTRY-ID AND WRITES THE NEW
000300*    MANUAL-LEDGER-RECORD.  THE SHOP HAS NO UUID SERVICE ON THIS
000400*    PLATFORM, SO THE ID IS BUILT FROM TODAY'S DATE, THE TIME OF
000500*    DAY AND AN IN-RUN SEQUENCE NUMBER - UNIQUE ENOUGH FOR ONE
000600*    OPERATOR SESSION AT THE TERMINAL, WHICH IS ALL THIS SCREEN
000700*    EVER SERVES (REQUEST CF-101, 1989).
000800*
000900 ADD-NEW-ENTRY.
001000
001100     ADD 1 TO W-ENTRY-ID-SEQ.
001200     ACCEPT W-ENTRY-ID-DATE FROM DATE.
001300     ACCEPT W-ENTRY-ID-TIME FROM TIME.
001400
001500     STRING "CF" W-ENTRY-ID-DATE W-ENTRY-ID-TIME
001600            W-ENTRY-ID-SEQ "00000000000"
001700         DELIMITED BY SIZE INTO ENTRY-ID.
001800
001900     WRITE MANUAL-LEDGER-RECORD
002000         INVALID KEY
002100             MOVE "Y" TO W-ERROR-WRITING.
002200*>_____________________________________________________________
