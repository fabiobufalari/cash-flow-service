000100*
000200*    PLDATE.CBL - DATE ENTRY, VALIDATION AND DAY-ARITHMETIC
000300*    PARAGRAPHS.  WORKS ON THE GDTV- FIELDS DECLARED IN
000400*    WSDATE.CBL.  COPIED INTO THE PROCEDURE DIVISION OF EVERY
000500*    PROGRAM IN THE SUITE THAT EITHER PROMPTS THE OPERATOR FOR
000600*    A DATE OR HAS TO ROLL ONE FORWARD/BACKWARD.
000700*
000800*    CHANGE LOG
000900*    ----------
001000*    081489 RH  CF-100  ORIGINAL COPYBOOK - LIFTED FROM THE
001100*                       PAYABLES SYSTEM'S DATE-ENTRY UTILITIES.
001200*    112298 MP  CF-131  Y2K REMEDIATION - GDTV-DATE AND EVERY
001300*                       ARITHMETIC FIELD BELOW WERE ALREADY FULL
001400*                       4-DIGIT CCYY; NO WIDTH CHANGES NEEDED.
001500*    040399 MP  CF-131  Y2K CERTIFICATION - RAN CHECK-LEAP-YEAR
001600*                       AGAINST 2000 SPECIFICALLY (DIVISIBLE BY
001700*                       4 AND BY 100 AND BY 400 - THE ONE CASE
001800*                       THE THREE-WAY DIVIDE TEST EXISTS FOR).
001900*    081602 RH  CF-142  DROPPED VALIDATE-DAYS-AHEAD - NOTHING IN
002000*                       THE SUITE HAS PERFORMED IT SINCE THE
002100*                       FORECAST REPORT'S OWN GET-DAYS-AHEAD-AND-
002200*                       BALANCE PARAGRAPH TOOK OVER THAT EDIT
002300*                       DIRECTLY; IT WAS DEAD WEIGHT IN EVERY
002400*                       PROGRAM THAT COPIES THIS BOOK.
002500*
002600*    GET-VALI-DATE-RETURN-GDTV-DATE IS THE ENTRY POINT EVERY
002700*    SCREEN IN THE SUITE CALLS TO PROMPT FOR A DATE - IT LOOPS
002800*    UNTIL A VALID DATE (OR, IF GDTV-ACCEPT-EMPTY-DATE IS "Y", A
002900*    BLANK <ENTER>) IS ENTERED.  THE CALLER SETS GDTV-DATE-
003000*    HEADING, GDTV-FIRST-YEAR-VALID, GDTV-LAST-YEAR-VALID AND
003100*    GDTV-ACCEPT-EMPTY-DATE BEFORE PERFORMING IT.
003200 GET-VALI-DATE-RETURN-GDTV-DATE.
003300
003400     PERFORM INITIALIZE-MONTH-TABLE.
003500     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
003600
003700     PERFORM ACCEPT-AND-VALIDATE-GDTV-DATE
003800         UNTIL GDTV-VALID-DATE-INFORMED.
003900*>_____________________________________________________________
004000
004100*    A BLANK ENTRY IS ONLY ACCEPTED WHEN THE CALLER SET GDTV-
004200*    ACCEPT-EMPTY-DATE TO "Y" - MOST PROMPTS IN THIS SUITE
004300*    REQUIRE A DATE AND LEAVE THAT SWITCH "N".
004400 ACCEPT-AND-VALIDATE-GDTV-DATE.
004500
004600     DISPLAY GDTV-DATE-HEADING.
004700     ACCEPT GDTV-DATE-MM-DD-CCYY.
004800
004900     IF GDTV-DATE-MM-DD-CCYY EQUAL ZEROS
005000        IF GDTV-ACCEPT-EMPTY-DATE EQUAL "Y"
005100           MOVE ZEROS TO GDTV-DATE
005200           MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
005300        ELSE
005400           DISPLAY "A DATE MUST BE INFORMED ! <ENTER> TO CONTINUE"
005500           ACCEPT GDTV-DUMMY
005600     ELSE
005700        PERFORM VALIDATE-GDTV-DATE-FIELDS.
005800*>_____________________________________________________________
005900
006000*    FOUR CHECKS, IN ORDER - MONTH RANGE, YEAR RANGE (AGAINST THE
006100*    CALLER'S GDTV-FIRST-YEAR-VALID/GDTV-LAST-YEAR-VALID WINDOW),
006200*    LEAP-YEAR-AWARE DAY-OF-MONTH RANGE, THEN ACCEPTANCE.  ANY
006300*    FAILURE RE-PROMPTS FROM THE TOP - THERE IS NO PARTIAL-DATE
006400*    CORRECTION.
006500 VALIDATE-GDTV-DATE-FIELDS.
006600
006700     IF NOT GDTV-MONTH-VALID
006800        DISPLAY "INVALID MONTH ! <ENTER> TO CONTINUE"
006900        ACCEPT GDTV-DUMMY
007000     ELSE
007100        IF GDTV-DATE-CCYY LESS THAN GDTV-FIRST-YEAR-VALID
007200           OR GDTV-DATE-CCYY GREATER THAN GDTV-LAST-YEAR-VALID
007300           DISPLAY "YEAR OUT OF RANGE ! <ENTER> TO CONTINUE"
007400           ACCEPT GDTV-DUMMY
007500        ELSE
007600           PERFORM CHECK-LEAP-YEAR
007700           IF GDTV-DATE-DD LESS THAN 1
007800              OR GDTV-DATE-DD GREATER THAN
007900                 GDTV-TABLE-MONTH-DAYS (GDTV-DATE-MM)
008000              DISPLAY "INVALID DAY FOR THAT MONTH ! <ENTER> TO CONTINUE"
008100              ACCEPT GDTV-DUMMY
008200           ELSE
008300              MOVE GDTV-DATE-MM-DD-CCYY TO GDTV-DATE
008400              MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.
008500*>_____________________________________________________________
008600
008700*    RUNS ONCE PER GET-VALI-DATE-RETURN-GDTV-DATE CALL, NOT ONCE
008800*    PER KEYSTROKE - MOVING THE LITERAL STRING IS CHEAP AND THIS
008900*    KEEPS THE TABLE FROM DRIFTING IF A PRIOR CALL LEFT FEBRUARY
009000*    AT 29 FROM A LEAP YEAR.
009100 INITIALIZE-MONTH-TABLE.
009200
009300     MOVE "31JANUARY  31FEBRUARY 31MARCH    30APRIL    "
009400       TO GDTV-MONTH-TABLE-VALUES (1:44).
009500*>   (RESTATED HERE - VALUES ARE ALREADY LOADED BY THE VALUE
009600*>   CLAUSES IN WSDATE.CBL; THIS PARAGRAPH ONLY REFRESHES
009700*>   FEBRUARY, WHICH CHECK-LEAP-YEAR OVERWRITES EVERY CALL.)
009800     MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).
009900*>_____________________________________________________________
010000
010100*    STANDARD GREGORIAN RULE - DIVISIBLE BY 4 IS A LEAP YEAR
010200*    UNLESS ALSO DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
010300*    THREE NESTED DIVIDES INSTEAD OF ONE COMPUTE BECAUSE THIS
010400*    SHOP'S COMPILER AT THE TIME THIS WAS WRITTEN DID NOT SUPPORT
010500*    THE FUNCTION MOD INTRINSIC.
010600 CHECK-LEAP-YEAR.
010700
010800     DIVIDE GDTV-DATE-CCYY BY 4
010900        GIVING GDTV-LEAP-YEAR-DUMMY-QUO
011000        REMAINDER GDTV-LEAP-YEAR-REMAINDER.
011100
011200     IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
011300        MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2)
011400     ELSE
011500        DIVIDE GDTV-DATE-CCYY BY 100
011600           GIVING GDTV-LEAP-YEAR-DUMMY-QUO
011700           REMAINDER GDTV-LEAP-YEAR-REMAINDER
011800        IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
011900           MOVE 29 TO GDTV-TABLE-MONTH-DAYS (2)
012000        ELSE
012100           DIVIDE GDTV-DATE-CCYY BY 400
012200              GIVING GDTV-LEAP-YEAR-DUMMY-QUO
012300              REMAINDER GDTV-LEAP-YEAR-REMAINDER
012400           IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
012500              MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2)
012600           ELSE
012700              MOVE 29 TO GDTV-TABLE-MONTH-DAYS (2).
012800*>_____________________________________________________________
012900
013000 CHECK-LEAP-YEAR-FOR-ARITH.
013100*>   SAME TEST AS CHECK-LEAP-YEAR, DRIVEN OFF THE ARITHMETIC
013200*>   WORK-DATE YEAR INSTEAD OF THE OPERATOR-ENTERED ONE.
013300
013400     DIVIDE GDTV-ARITH-WK-CCYY BY 4
013500        GIVING GDTV-LEAP-YEAR-DUMMY-QUO
013600        REMAINDER GDTV-LEAP-YEAR-REMAINDER.
013700
013800     IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
013900        MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2)
014000     ELSE
014100        DIVIDE GDTV-ARITH-WK-CCYY BY 100
014200           GIVING GDTV-LEAP-YEAR-DUMMY-QUO
014300           REMAINDER GDTV-LEAP-YEAR-REMAINDER
014400        IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
014500           MOVE 29 TO GDTV-TABLE-MONTH-DAYS (2)
014600        ELSE
014700           DIVIDE GDTV-ARITH-WK-CCYY BY 400
014800              GIVING GDTV-LEAP-YEAR-DUMMY-QUO
014900              REMAINDER GDTV-LEAP-YEAR-REMAINDER
015000           IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO
015100              MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2)
015200           ELSE
015300              MOVE 29 TO GDTV-TABLE-MONTH-DAYS (2).
015400*>_____________________________________________________________
015500
015600 ADD-DAYS-TO-GDTV-DATE.
015700*>   GDTV-ARITH-DATE-IN PLUS GDTV-ARITH-DAYS, RESULT RETURNED
015800*>   IN GDTV-ARITH-DATE-OUT.  WALKS ONE DAY AT A TIME - THE
015900*>   FORECAST HORIZON IS AT MOST A FEW HUNDRED DAYS, SO A
016000*>   TABLE-DRIVEN CALENDAR WALK IS PLENTY FAST FOR A BATCH RUN.
016100
016200     MOVE GDTV-ARITH-DATE-IN TO GDTV-ARITH-WORK-DATE.
016300     MOVE GDTV-ARITH-DAYS   TO GDTV-ARITH-GUARD-COUNT.
016400
016500     PERFORM ADD-ONE-DAY-TO-ARITH-WORK-DATE
016600         GDTV-ARITH-GUARD-COUNT TIMES.
016700
016800     MOVE GDTV-ARITH-WORK-DATE TO GDTV-ARITH-DATE-OUT.
016900*>_____________________________________________________________
017000
017100 ADD-ONE-DAY-TO-ARITH-WORK-DATE.
017200
017300     PERFORM CHECK-LEAP-YEAR-FOR-ARITH.
017400
017500     IF GDTV-ARITH-WK-DD LESS THAN
017600           GDTV-TABLE-MONTH-DAYS (GDTV-ARITH-WK-MM)
017700        ADD 1 TO GDTV-ARITH-WK-DD
017800     ELSE
017900        MOVE 1 TO GDTV-ARITH-WK-DD
018000        IF GDTV-ARITH-WK-MM EQUAL 12
018100           MOVE 1 TO GDTV-ARITH-WK-MM
018200           ADD 1 TO GDTV-ARITH-WK-CCYY
018300        ELSE
018400           ADD 1 TO GDTV-ARITH-WK-MM.
018500*>_____________________________________________________________
018600
018700 SUBTRACT-ONE-DAY-FROM-GDTV-DATE.
018800*>   GDTV-ARITH-DATE-IN MINUS ONE DAY, RESULT RETURNED IN
018900*>   GDTV-ARITH-DATE-OUT.  USED BY CURRENT-BALANCE-INQUIRY TO
019000*>   ROLL "TODAY" BACK TO "YESTERDAY".
019100
019200     MOVE GDTV-ARITH-DATE-IN TO GDTV-ARITH-WORK-DATE.
019300
019400     IF GDTV-ARITH-WK-DD GREATER THAN 1
019500        SUBTRACT 1 FROM GDTV-ARITH-WK-DD
019600     ELSE
019700        IF GDTV-ARITH-WK-MM EQUAL 1
019800           MOVE 12 TO GDTV-ARITH-WK-MM
019900           SUBTRACT 1 FROM GDTV-ARITH-WK-CCYY
020000        ELSE
020100           SUBTRACT 1 FROM GDTV-ARITH-WK-MM
020200        PERFORM CHECK-LEAP-YEAR-FOR-ARITH
020300        MOVE GDTV-TABLE-MONTH-DAYS (GDTV-ARITH-WK-MM)
020400          TO GDTV-ARITH-WK-DD.
020500
020600     MOVE GDTV-ARITH-WORK-DATE TO GDTV-ARITH-DATE-OUT.
020700*>_____________________________________________________________
020800
020900 DATE-DIFF-IN-DAYS.
021000*>   NUMBER OF CALENDAR DAYS FROM GDTV-ARITH-DATE-IN TO
021100*>   GDTV-ARITH-DATE-2 (WHICH MUST NOT BE EARLIER THAN
021200*>   GDTV-ARITH-DATE-IN), RETURNED IN GDTV-ARITH-DAY-DIFF.
021300*>   USED BY THE FORECAST TO TURN A DUE-DATE INTO A TABLE
021400*>   OFFSET FROM TODAY.
021500
021600     MOVE GDTV-ARITH-DATE-IN TO GDTV-ARITH-WORK-DATE.
021700     MOVE ZERO TO GDTV-ARITH-DAY-DIFF.
021800
021900     PERFORM COUNT-ONE-DAY-OF-DIFFERENCE
022000         UNTIL GDTV-ARITH-WORK-DATE EQUAL GDTV-ARITH-DATE-2
022100            OR GDTV-ARITH-DAY-DIFF GREATER THAN 9999.
022200*>_____________________________________________________________
022300
022400 COUNT-ONE-DAY-OF-DIFFERENCE.
022500
022600     PERFORM CHECK-LEAP-YEAR-FOR-ARITH.
022700
022800     IF GDTV-ARITH-WK-DD LESS THAN
022900           GDTV-TABLE-MONTH-DAYS (GDTV-ARITH-WK-MM)
023000        ADD 1 TO GDTV-ARITH-WK-DD
023100     ELSE
023200        MOVE 1 TO GDTV-ARITH-WK-DD
023300        IF GDTV-ARITH-WK-MM EQUAL 12
023400           MOVE 1 TO GDTV-ARITH-WK-MM
023500           ADD 1 TO GDTV-ARITH-WK-CCYY
023600        ELSE
023700           ADD 1 TO GDTV-ARITH-WK-MM.
023800
023900     ADD 1 TO GDTV-ARITH-DAY-DIFF.
024000*>_____________________________________________________________
024100
