000100*
000200*    FDCFWORK.CBL - RECORD LAYOUT FOR THE CASH-FLOW-ITEM
000300*    SCRATCH FILES.  ONE RECORD PER INFLOW OR OUTFLOW LINE
000400*    BUILT DURING THE MERGE PASS OVER PAYIN/RCVIN/MANLDG;
000500*    CFI-ITEM-TYPE CARRIES THE DIRECTION SO A SINGLE SORTED
000600*    FILE SERVES BOTH REPORT SECTIONS.
000700*
000800     FD  RAW-CFI-WORK-FILE
000900         LABEL RECORD OMITTED.
001000     01  RAW-CFI-RECORD.
001100         05  CFI-ITEM-DATE-R           PIC 9(08).
001200         05  CFI-ITEM-DESCRIPTION-R    PIC X(300).
001300         05  CFI-ITEM-AMOUNT-R         PIC S9(13)V99 COMP-3.
001400         05  CFI-ITEM-TYPE-R           PIC X(14).
001500         05  CFI-ITEM-RELATED-ID-R     PIC X(36).
001600         05  FILLER                    PIC X(20).
001700
001800     FD  SORTED-CFI-WORK-FILE
001900         LABEL RECORD OMITTED.
002000     01  SORTED-CFI-RECORD.
002100         05  CFI-ITEM-DATE-S           PIC 9(08).
002200         05  CFI-ITEM-DESCRIPTION-S    PIC X(300).
002300         05  CFI-ITEM-AMOUNT-S         PIC S9(13)V99 COMP-3.
002400         05  CFI-ITEM-TYPE-S           PIC X(14).
002500             88  CFI-TYPE-S-RECEIVABLE     VALUE "RECEIVABLE".
002600             88  CFI-TYPE-S-PAYABLE        VALUE "PAYABLE".
002700             88  CFI-TYPE-S-MANUAL-CREDIT  VALUE "MANUAL_CREDIT".
002800             88  CFI-TYPE-S-MANUAL-DEBIT   VALUE "MANUAL_DEBIT".
002900         05  CFI-ITEM-RELATED-ID-S     PIC X(36).
003000         05  FILLER                    PIC X(20).
003100
003200     SD  CFI-SORT-FILE.
003300     01  CFI-SORT-RECORD.
003400         05  CFI-ITEM-DATE-K           PIC 9(08).
003500         05  CFI-ITEM-DESCRIPTION-K    PIC X(300).
003600         05  CFI-ITEM-AMOUNT-K         PIC S9(13)V99 COMP-3.
003700         05  CFI-ITEM-TYPE-K           PIC X(14).
003800         05  CFI-ITEM-RELATED-ID-K     PIC X(36).
003900         05  FILLER                    PIC X(20).
