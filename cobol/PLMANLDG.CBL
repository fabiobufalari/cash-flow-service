000100*
000200*    PLMANLDG.CBL - DISPLAY AND KEY-ENTRY PARAGRAPHS SHARED BY
000300*    THE THREE MODULES OF MANUAL-CASH-ENTRY-MAINTENANCE (ADD,
000400*    LOOK UP, DELETE).  THERE IS NO CHANGE MODULE - A MANUAL
000500*    LEDGER RECORD IS WRITTEN ONCE AND NEVER REWRITTEN (SEE
000600*    FDMANLDG.CBL).
000700*
000800 DISPLAY-MANUAL-ENTRY-RECORD.
000900
001000     DISPLAY " ".
001100     DISPLAY "1) ENTRY ID.......: " ENTRY-ID.
001200     MOVE ENTRY-DATE TO MANLDG-FORMATTED-DATE.
001300     DISPLAY "2) ENTRY DATE.....: " MANLDG-FORMATTED-DATE.
001400     MOVE ENTRY-AMOUNT TO MANLDG-FORMATTED-AMOUNT.
001500     DISPLAY "3) AMOUNT.........: " MANLDG-FORMATTED-AMOUNT.
001600     DISPLAY "4) TYPE...........: " ENTRY-TYPE.
001700     DISPLAY "5) DESCRIPTION....: " ENTRY-DESCRIPTION (1:60).
001800     DISPLAY "6) PROJECT ID.....: " ENTRY-PROJECT-ID.
001900     DISPLAY "7) COST CENTER ID.: " ENTRY-COST-CENTER-ID.
002000     DISPLAY "8) DOC REF COUNT..: " ENTRY-DOC-REF-COUNT.
002100     DISPLAY " ".
002200*>_____________________________________________________________
002300
002400 GET-AN-EXISTANT-ENTRY-ID.
002500
002600     MOVE "N" TO W-FOUND-MANUAL-ENTRY.
002700
002800     PERFORM GET-ENTRY-ID-AND-SEARCH.
002900     PERFORM GET-ENTRY-ID-AND-SEARCH
003000         UNTIL ENTRY-ID EQUAL SPACES
003100            OR FOUND-MANUAL-ENTRY.
003200*>_____________________________________________________________
003300
003400 GET-ENTRY-ID-AND-SEARCH.
003500
003600     DISPLAY " ".
003700     DISPLAY "INFORM THE ENTRY ID (<ENTER> TO RETURN): ".
003800     ACCEPT ENTRY-ID.
003900
004000     IF ENTRY-ID NOT EQUAL SPACES
004100        PERFORM LOOK-FOR-MANUAL-ENTRY
004200
004300        IF NOT FOUND-MANUAL-ENTRY
004400           DISPLAY "*** ENTRY NOT FOUND IN THE LEDGER ! ***  <ENTER> TO CONTINUE"
004500           ACCEPT DUMMY.
004600*>_____________________________________________________________
