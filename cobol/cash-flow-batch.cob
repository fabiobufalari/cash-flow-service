000100*
000200*    CASH-FLOW-BATCH
000300*
000400*    MAIN MENU DRIVER FOR THE DAILY CASH-FLOW CONSOLIDATION AND
000500*    FORECAST SUITE.  CALLS THE FOUR SCREEN/BATCH MODULES BELOW.
000600*    NO FILES ARE OPENED HERE - EACH MODULE OWNS ITS OWN FILES.
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. cash-flow-batch.
001000 AUTHOR. R HUTCHENS.
001100 INSTALLATION. DATA PROCESSING - TREASURY SYSTEMS.
001200 DATE-WRITTEN. 08/14/1989.
001300 DATE-COMPILED.
001400 SECURITY.  UNAUTHORIZED USE, COPYING, DISCLOSURE OR
001500     MODIFICATION OF THIS PROGRAM IS STRICTLY PROHIBITED.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    081489 RH  CF-100  ORIGINAL PROGRAM - MENU SHELL, MODELED
002000*                       ON THE PAYABLES SYSTEM MAIN MENU.
002100*    082289 RH  CF-100  ADDED CALL TO MANUAL-CASH-ENTRY-
002200*                       MAINTENANCE.
002300*    090189 RH  CF-101  ADDED CALL TO CASH-FLOW-STATEMENT-
002400*                       REPORT.
002500*    091589 RH  CF-102  ADDED CALL TO CURRENT-BALANCE-INQUIRY.
002600*    100389 RH  CF-103  ADDED CALL TO CASH-FLOW-FORECAST-
002700*                       REPORT.  MENU NOW HAS ALL FOUR MODULES.
002800*    021590 RH  CF-108  ADDED PER-MODULE CALL COUNTERS, DISPLAYED
002900*                       ON EXIT - TREASURY WANTED A ROUGH USAGE
003000*                       COUNT WITHOUT TURNING ON SMF ACCOUNTING.
003100*    061291 JD  CF-115  CLEANED UP MENU BOX ALIGNMENT AFTER THE
003200*                       4TH OPTION MADE IT WIDER THAN THE PAYABLES
003300*                       MENU IT WAS COPIED FROM.
003400*    031594 JD  CF-120  YEAR FIELD ON THE RUN-DATE DISPLAY WAS
003500*                       STILL 2 DIGITS - WIDENED TO CCYY AHEAD OF
003600*                       THE Y2K PUSH.
003700*    112298 MP  CF-131  Y2K REMEDIATION - CONFIRMED ALL DATE
003800*                       FIELDS IN THIS PROGRAM ARE ALREADY CCYY;
003900*                       NO CODE CHANGE, SIGNED OFF FOR THE Y2K
004000*                       CERTIFICATION BINDER.
004100*    040399 MP  CF-131  Y2K CERTIFICATION - RETESTED YEAR ROLL
004200*                       FROM 12/31/1999 TO 01/01/2000 ON THE RUN-
004300*                       DATE DISPLAY.  NO PROBLEMS FOUND.
004400*    071502 RH  CF-140  ADDED SPECIAL-NAMES / UPSI-0 SO OPERATIONS
004500*                       CAN FORCE A QUIET (NO-BEEP) RUN FROM THE
004600*                       JCL OVERRIDE CARD.
004700*    081602 RH  CF-142  PLGENERAL.CBL WAS SPLIT - THE Y/N
004800*                       CONFIRMATION PARAGRAPHS MOVED TO A NEW
004900*                       COPYBOOK, PLCONFIRM.CBL.  THIS MENU NEVER
005000*                       ASKS Y/N SO NO CHANGE WAS NEEDED HERE -
005100*                       CLEAR-SCREEN AND JUMP-LINE STAYED PUT.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS QUIET-RUN-REQUESTED
005800     UPSI-0 OFF STATUS IS QUIET-RUN-NOT-REQUESTED.
005900
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200
006300 01  W-MAIN-MENU-OPTION              PIC 9.
006400     88  VALID-MAIN-MENU-OPTION      VALUE 0 THRU 4.
006500 01  FILLER                          PIC X(01).
006600
006700 01  W-RUN-DATE-CCYYMMDD             PIC 9(08).
006800 01  FILLER REDEFINES W-RUN-DATE-CCYYMMDD.
006900     05  W-RUN-DATE-CCYY             PIC 9(04).
007000     05  W-RUN-DATE-MM               PIC 99.
007100     05  W-RUN-DATE-DD               PIC 99.
007200 01  FILLER REDEFINES W-RUN-DATE-CCYYMMDD.
007300     05  W-RUN-DATE-CC               PIC 99.
007400     05  W-RUN-DATE-YY               PIC 99.
007500     05  W-RUN-DATE-MM2              PIC 99.
007600     05  W-RUN-DATE-DD2              PIC 99.
007700 01  W-RUN-DATE-DISPLAY              PIC 99/99/9999.
007800
007900 01  W-MODULE-CALL-COUNTS.
008000     05  W-CALLS-MANUAL-LEDGER       PIC 9(05) COMP.
008100     05  W-CALLS-STATEMENT           PIC 9(05) COMP.
008200     05  W-CALLS-BALANCE             PIC 9(05) COMP.
008300     05  W-CALLS-FORECAST            PIC 9(05) COMP.
008400 01  FILLER REDEFINES W-MODULE-CALL-COUNTS.
008500     05  W-CALL-COUNT-TABLE OCCURS 4 TIMES
008600                                 PIC 9(05) COMP.
008700 01  W-CALL-COUNT-SUBSCRIPT          PIC 9    COMP.
008800 01  W-CALL-COUNT-TOTAL              PIC 9(06) COMP.
008900
009000 01  DUMMY                           PIC X.
009100*>_________________________________________________________________________
009200
009300 PROCEDURE DIVISION.
009400
009500     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
009600     MOVE ZERO TO W-MODULE-CALL-COUNTS.
009700
009800     PERFORM GET-MENU-OPTION.
009900     PERFORM GET-MENU-OPTION UNTIL
010000                                 W-MAIN-MENU-OPTION EQUAL ZERO
010100                              OR VALID-MAIN-MENU-OPTION.
010200
010300     PERFORM DO-OPTIONS UNTIL
010400                                 W-MAIN-MENU-OPTION EQUAL ZERO.
010500
010600     PERFORM DISPLAY-SESSION-CALL-COUNTS.
010700
010800     STOP RUN.
010900*>_________________________________________________________________________
011000
011100 GET-MENU-OPTION.
011200
011300     PERFORM CLEAR-SCREEN.
011400     MOVE W-RUN-DATE-CCYYMMDD TO W-RUN-DATE-DISPLAY.
011500     DISPLAY "                        CASH FLOW CONSOLIDATION SYSTEM".
011600     DISPLAY "                        RUN DATE: " W-RUN-DATE-DISPLAY.
011700     DISPLAY " ".
011800     DISPLAY "                      -----------------------------------".
011900     DISPLAY "                      | 1 - MANUAL CASH ENTRY LEDGER    |".
012000     DISPLAY "                      | 2 - CASH FLOW STATEMENT REPORT  |".
012100     DISPLAY "                      | 3 - CURRENT BALANCE INQUIRY     |".
012200     DISPLAY "                      | 4 - CASH FLOW FORECAST REPORT   |".
012300     DISPLAY "                      | 0 - EXIT                        |".
012400     DISPLAY "                      -----------------------------------".
012500     DISPLAY " ".
012600     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
012700     PERFORM JUMP-LINE 11 TIMES.
012800     ACCEPT W-MAIN-MENU-OPTION.
012900
013000     IF W-MAIN-MENU-OPTION EQUAL ZERO
013100        DISPLAY "PROGRAM TERMINATED !"
013200     ELSE
013300        IF NOT VALID-MAIN-MENU-OPTION
013400           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
013500           ACCEPT DUMMY.
013600*>_________________________________________________________________________
013700
013800 DO-OPTIONS.
013900
014000     PERFORM CLEAR-SCREEN.
014100
014200     IF W-MAIN-MENU-OPTION = 1
014300        ADD 1 TO W-CALLS-MANUAL-LEDGER
014400        CALL "manual-cash-entry-maintenance".
014500
014600     IF W-MAIN-MENU-OPTION = 2
014700        ADD 1 TO W-CALLS-STATEMENT
014800        CALL "cash-flow-statement-report".
014900
015000     IF W-MAIN-MENU-OPTION = 3
015100        ADD 1 TO W-CALLS-BALANCE
015200        CALL "current-balance-inquiry".
015300
015400     IF W-MAIN-MENU-OPTION = 4
015500        ADD 1 TO W-CALLS-FORECAST
015600        CALL "cash-flow-forecast-report".
015700
015800     PERFORM GET-MENU-OPTION.
015900     PERFORM GET-MENU-OPTION UNTIL
016000                                 W-MAIN-MENU-OPTION EQUAL ZERO
016100                              OR VALID-MAIN-MENU-OPTION.
016200*>_________________________________________________________________________
016300
016400 DISPLAY-SESSION-CALL-COUNTS.
016500
016600     MOVE ZERO TO W-CALL-COUNT-TOTAL.
016700
016800     PERFORM SUM-ONE-MODULE-CALL-COUNT THRU
016900             SUM-ONE-MODULE-CALL-COUNT-EXIT
017000         VARYING W-CALL-COUNT-SUBSCRIPT FROM 1 BY 1
017100         UNTIL W-CALL-COUNT-SUBSCRIPT > 4.
017200
017300     DISPLAY " ".
017400     DISPLAY "MODULES INVOKED THIS SESSION: " W-CALL-COUNT-TOTAL.
017500*>_________________________________________________________________________
017600
017700*    081602 RH  CF-142  ADDED A DEFENSIVE RANGE-CHECK ON THE
017800*                       SUBSCRIPT AND A GO TO PAST THE ADD - THE
017900*                       TABLE ONLY HAS 4 ENTRIES AND THE VARYING
018000*                       CLAUSE ABOVE NEVER PASSES 4, BUT THE
018100*                       OPERATIONS AUDIT ASKED THAT EVERY SUBSCRIPT
018200*                       REFERENCE IN THIS SUITE BE GUARDED THE SAME
018300*                       WAY, WITH NO EXCEPTIONS FOR "CAN'T HAPPEN".
018400 SUM-ONE-MODULE-CALL-COUNT.
018500
018600     IF W-CALL-COUNT-SUBSCRIPT > 4
018700        GO TO SUM-ONE-MODULE-CALL-COUNT-EXIT.
018800
018900     ADD W-CALL-COUNT-TABLE (W-CALL-COUNT-SUBSCRIPT)
019000         TO W-CALL-COUNT-TOTAL.
019100
019200 SUM-ONE-MODULE-CALL-COUNT-EXIT.
019300     EXIT.
019400*>_________________________________________________________________________
019500
019600 COPY "PLGENERAL.CBL".
019700*>_________________________________________________________________________
