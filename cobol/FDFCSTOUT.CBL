000100*
000200*    FDFCSTOUT.CBL - CASH FLOW FORECAST PRINT FILE RECORD.
000300*
000400     FD  FORECAST-OUT
000500         LABEL RECORDS ARE OMITTED.
000600     01  PRINTER-RECORD             PIC X(96).
