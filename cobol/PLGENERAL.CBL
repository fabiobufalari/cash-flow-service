000100*
000200*    PLGENERAL.CBL - GENERAL-PURPOSE OPERATOR-INTERACTION
000300*    PARAGRAPHS SHARED BY EVERY SCREEN-DRIVEN PROGRAM IN THIS
000400*    SUITE (CASH-FLOW-BATCH, MANUAL-CASH-ENTRY-MAINTENANCE,
000500*    CASH-FLOW-STATEMENT-REPORT, CURRENT-BALANCE-INQUIRY,
000600*    CASH-FLOW-FORECAST-REPORT).  COPIED INTO THE PROCEDURE
000700*    DIVISION.  NEITHER PARAGRAPH BELOW REFERENCES A DATA NAME
000800*    OUTSIDE ITSELF, SO THIS COPYBOOK CARRIES NO WORKING-STORAGE
000900*    CONTRACT WITH THE CALLING PROGRAM.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    081489 RH  CF-100  ORIGINAL COPYBOOK - LIFTED FROM THE
001400*                       PAYABLES SYSTEM'S SCREEN UTILITIES SO THE
001500*                       CASH FLOW MENU DIDN'T HAVE TO CODE ITS OWN
001600*                       ERASE-SCREEN / BLANK-LINE LOGIC.
001700*    081602 RH  CF-142  SPLIT THE Y/N CONFIRMATION PARAGRAPHS OUT
001800*                       TO A NEW COPYBOOK, PLCONFIRM.CBL - AN
001900*                       AUDIT OF THE MODULES THAT COPY THIS BOOK
002000*                       FOUND SEVERAL THAT NEVER PROMPT FOR Y/N
002100*                       AND WERE CARRYING CONFIRM-EXECUTION'S
002200*                       UNDECLARED-FIELD DEPENDENCY (MSG-
002300*                       CONFIRMATION, W-VALID-ANSWER) FOR NOTHING.
002400*                       CLEAR-SCREEN AND JUMP-LINE STAY HERE - THEY
002500*                       ARE HARMLESS TO EVERYBODY AND EVERY SCREEN
002600*                       PROGRAM USES AT LEAST ONE OF THEM.
002700*
002800 CLEAR-SCREEN.
002900
003000     DISPLAY " " ERASE SCREEN.
003100*>_____________________________________________________________
003200
003300 JUMP-LINE.
003400
003500     DISPLAY " ".
003600*>_____________________________________________________________
