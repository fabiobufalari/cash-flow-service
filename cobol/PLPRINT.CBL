000100*
000200*    PLPRINT.CBL - GENERIC REPORT PAGE-CONTROL PARAGRAPHS.
000300*    COPIED INTO THE PROCEDURE DIVISION OF EVERY PRINTED-REPORT
000400*    PROGRAM IN THIS SUITE (CASH-FLOW-STATEMENT-REPORT,
000500*    CURRENT-BALANCE-INQUIRY, CASH-FLOW-FORECAST-REPORT).
000600*    ASSUMES THE CALLING PROGRAM DECLARES PAGE-NUMBER,
000700*    W-PRINTED-LINES (88 PAGE-FULL), PRINTER-RECORD AND ITS OWN
000800*    01 HEADING-1 / HEADING-2 PRINT LINES - SAME CONVENTION AS
000900*    DEDUCTIBLES-REPORT.CBL.
001000*
001100 PRINT-HEADINGS.
001200
001300     ADD 1 TO PAGE-NUMBER.
001400
001500     MOVE SPACES TO PRINTER-RECORD.
001600     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
001700     MOVE HEADING-1 TO PRINTER-RECORD.
001800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001900     MOVE HEADING-2 TO PRINTER-RECORD.
002000     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002100
002200     MOVE 4 TO W-PRINTED-LINES.
002300*>_____________________________________________________________
002400
002500 FINALIZE-PAGE.
002600
002700     MOVE SPACES TO PRINTER-RECORD.
002800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002900     MOVE "*** END OF REPORT ***" TO PRINTER-RECORD.
003000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003100*>_____________________________________________________________
003200
003300 CHECK-FOR-PAGE-BREAK.
003400
003500     IF PAGE-FULL
003600        PERFORM FINALIZE-PAGE
003700        PERFORM PRINT-HEADINGS.
003800*>_____________________________________________________________
