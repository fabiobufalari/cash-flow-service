000100*
000200*    CURRENT-BALANCE-INQUIRY
000300*
000400*    ROLLS AN OPENING BALANCE FORWARD TO "YESTERDAY" AND PRINTS
000500*    THE SAME CASH FLOW STATEMENT LAYOUT USED BY CASH-FLOW-
000600*    STATEMENT-REPORT.  IF THE OPENING-BALANCE-DATE IS TODAY OR
000700*    IN THE FUTURE THERE IS NOTHING TO ROLL FORWARD - THE OPENING
000800*    BALANCE IS THE CURRENT BALANCE, NO STATEMENT IS BUILT.
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. current-balance-inquiry.
001200 AUTHOR. R HUTCHENS.
001300 INSTALLATION. DATA PROCESSING - TREASURY SYSTEMS.
001400 DATE-WRITTEN. 09/15/1989.
001500 DATE-COMPILED.
001600 SECURITY.  UNAUTHORIZED USE, COPYING, DISCLOSURE OR
001700     MODIFICATION OF THIS PROGRAM IS STRICTLY PROHIBITED.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    091589 RH  CF-106  ORIGINAL PROGRAM - ROLLS THE OPENING
002200*                       BALANCE FORWARD TO YESTERDAY BY CALLING
002300*                       PLCFCALC OVER [OPENING-DATE, YESTERDAY].
002400*    100989 RH  CF-106  ADDED THE "OPENING DATE NOT BEFORE TODAY"
002500*                       EDGE CASE - TREASURY ASKED WHAT SHOULD
002600*                       HAPPEN WHEN THE DATE ENTERED IS TODAY;
002700*                       ANSWER IS "NOTHING TO ROLL, JUST ECHO IT".
002800*    112298 MP  CF-131  Y2K REMEDIATION - OPENING-BALANCE-DATE
002900*                       AND THE COMPUTED YESTERDAY ARE ALREADY
003000*                       CCYY.  NO CODE CHANGE.
003100*    040399 MP  CF-131  Y2K CERTIFICATION - RETESTED THE ROLLOVER
003200*                       WITH TODAY = 01/01/2000.  NO PROBLEMS.
003300*    081602 RH  CF-142  DROPPED THE COPY OF PLGENERAL.CBL - AUDIT
003400*                       OF THIS PROGRAM'S PROMPTS FOUND NO Y/N
003500*                       CONFIRMATION AND NO SCREEN-CLEAR ANYWHERE
003600*                       IN IT, SO THE COPYBOOK WAS PULLING IN
003700*                       PARAGRAPHS THAT COULD NEVER BE PERFORMED.
003800*
003900 ENVIRONMENT DIVISION.
004000  CONFIGURATION SECTION.
004100  SPECIAL-NAMES.
004200      C01 IS TOP-OF-FORM.
004300
004400  INPUT-OUTPUT SECTION.
004500  FILE-CONTROL.
004600
004700     COPY "SLPAYIN.CBL".
004800     COPY "SLRCVIN.CBL".
004900     COPY "SLMANLDG.CBL".
005000     COPY "SLCFWORK.CBL".
005100     COPY "SLSTMOUT.CBL".
005200
005300 DATA DIVISION.
005400  FILE SECTION.
005500
005600     COPY "FDPAYIN.CBL".
005700     COPY "FDRCVIN.CBL".
005800     COPY "FDMANLDG.CBL".
005900     COPY "FDCFWORK.CBL".
006000     COPY "FDSTMOUT.CBL".
006100
006200  WORKING-STORAGE SECTION.
006300
006400     COPY "wsdate.cbl".
006500     COPY "WSFSTAT.CBL".
006600     COPY "WSCFCALC.CBL".
006700
006800     01  W-OPENING-BALANCE-DATE        PIC 9(08).
006900     01  W-TODAY                       PIC 9(08).
007000     01  W-YESTERDAY                   PIC 9(08).
007100
007200     01  W-CURRENT-BALANCE             PIC S9(13)V99 COMP-3.
007300
007400     01  DUMMY                         PIC X.
007500*>_________________________________________________________________________
007600
007700 PROCEDURE DIVISION.
007800
007900     PERFORM GET-OPENING-BALANCE-DATE-AND-AMOUNT
008000         THRU GET-OPENING-BALANCE-DATE-AND-AMOUNT-EXIT.
008100
008200     IF W-OPENING-BALANCE-DATE NOT EQUAL ZEROS
008300        PERFORM COMPUTE-TODAY-AND-YESTERDAY
008400
008500        IF W-OPENING-BALANCE-DATE > W-YESTERDAY
008600           MOVE STMT-OPENING-BALANCE TO W-CURRENT-BALANCE
008700           PERFORM DISPLAY-CURRENT-BALANCE
008800        ELSE
008900           MOVE W-OPENING-BALANCE-DATE TO STMT-START-DATE
009000           MOVE W-YESTERDAY            TO STMT-END-DATE
009100           PERFORM BUILD-CASH-FLOW-STATEMENT
009200           MOVE STMT-CLOSING-BALANCE TO W-CURRENT-BALANCE
009300           PERFORM DISPLAY-CURRENT-BALANCE
009400
009500           OPEN OUTPUT STATEMENT-OUT
009600           PERFORM PRINT-STATEMENT-REPORT
009700           CLOSE STATEMENT-OUT.
009800
009900     STOP RUN.
010000*>_________________________________________________________________________
010100
010200*    081602 RH  CF-142  RESTRUCTURED AS A PERFORM ... THRU RANGE -
010300*                       AN EMPTY DATE MEANS THE OPERATOR BACKED
010400*                       OUT OF THE PROMPT (SEE PLDATE'S GDTV-
010500*                       ACCEPT-EMPTY-DATE), SO THERE IS NOTHING TO
010600*                       ASK THE OPENING-BALANCE AMOUNT FOR.
010700 GET-OPENING-BALANCE-DATE-AND-AMOUNT.
010800
010900     MOVE ZEROS TO W-OPENING-BALANCE-DATE.
011000
011100     MOVE "OPENING BALANCE DATE: (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
011200     MOVE 1900 TO GDTV-FIRST-YEAR-VALID.
011300     MOVE 2100 TO GDTV-LAST-YEAR-VALID.
011400     MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
011500
011600     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
011700
011800     MOVE GDTV-DATE TO W-OPENING-BALANCE-DATE.
011900
012000     IF W-OPENING-BALANCE-DATE EQUAL ZEROS
012100        GO TO GET-OPENING-BALANCE-DATE-AND-AMOUNT-EXIT.
012200
012300     DISPLAY "OPENING BALANCE AS OF THAT DATE: "
012400     ACCEPT STMT-OPENING-BALANCE.
012500
012600 GET-OPENING-BALANCE-DATE-AND-AMOUNT-EXIT.
012700     EXIT.
012800*>_________________________________________________________________________
012900
013000 COMPUTE-TODAY-AND-YESTERDAY.
013100
013200     ACCEPT W-TODAY FROM DATE YYYYMMDD.
013300
013400     MOVE W-TODAY TO GDTV-ARITH-DATE-IN.
013500     PERFORM SUBTRACT-ONE-DAY-FROM-GDTV-DATE.
013600     MOVE GDTV-ARITH-DATE-OUT TO W-YESTERDAY.
013700*>_________________________________________________________________________
013800
013900 DISPLAY-CURRENT-BALANCE.
014000
014100     DISPLAY " ".
014200     DISPLAY "CURRENT BALANCE: " W-CURRENT-BALANCE.
014300     DISPLAY " <ENTER> TO CONTINUE".
014400     ACCEPT DUMMY.
014500*>_________________________________________________________________________
014600
014700 COPY "PLDATE.CBL".
014800 COPY "PLPRINT.CBL".
014900 COPY "PLCFCALC.CBL".
015000*>_________________________________________________________________________
015100*    PLGENERAL.CBL (CLEAR-SCREEN, JUMP-LINE, CONFIRM-EXECUTION AND
015200*    THE QUIT-CONFIRMATION PARAGRAPHS) IS DELIBERATELY NOT COPIED
015300*    HERE - THIS SCREEN NEVER PROMPTS FOR Y/N AND NEVER BLANKS THE
015400*    SCREEN, SO NONE OF ITS PARAGRAPHS WOULD EVER BE PERFORMED. SEE
015500*    CF-142 BELOW.
015600*>_________________________________________________________________________
