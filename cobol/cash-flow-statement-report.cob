000100*
000200*    CASH-FLOW-STATEMENT-REPORT
000300*
000400*    PROMPTS FOR A PERIOD (START/END DATE) AND AN OPENING BALANCE,
000500*    MERGES THE PAYABLE FEED, THE RECEIVABLE FEED AND THE MANUAL
000600*    LEDGER OVER THAT PERIOD, AND PRINTS THE CASH FLOW STATEMENT -
000700*    INFLOWS, OUTFLOWS, NET CASH FLOW, CLOSING BALANCE - TO
000800*    STATEMENT-OUT.  THE ACTUAL MERGE/PRINT LOGIC LIVES IN
000900*    PLCFCALC.CBL SO IT CAN BE SHARED WITH CURRENT-BALANCE-INQUIRY.
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. cash-flow-statement-report.
001300 AUTHOR. R HUTCHENS.
001400 INSTALLATION. DATA PROCESSING - TREASURY SYSTEMS.
001500 DATE-WRITTEN. 09/01/1989.
001600 DATE-COMPILED.
001700 SECURITY.  UNAUTHORIZED USE, COPYING, DISCLOSURE OR
001800     MODIFICATION OF THIS PROGRAM IS STRICTLY PROHIBITED.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    090189 RH  CF-101  ORIGINAL PROGRAM - PERIOD/OPENING-BALANCE
002300*                       PROMPT, MODELED ON THE DEDUCTIBLES REPORT.
002400*    092689 RH  CF-105  MOVED THE MERGE/PRINT LOGIC INTO PLCFCALC
002500*                       SO THE BALANCE INQUIRY SCREEN COULD SHARE
002600*                       IT INSTEAD OF DUPLICATING THE SORT.
002700*    042390 RH  CF-110  REJECT END DATE EARLIER THAN START DATE.
002800*    112298 MP  CF-131  Y2K REMEDIATION - PERIOD DATES ALREADY
002900*                       CCYY. NO CODE CHANGE.
003000*    040399 MP  CF-131  Y2K CERTIFICATION - RETESTED A PERIOD
003100*                       SPANNING 12/1999-01/2000.  NO PROBLEMS.
003200*    081602 RH  CF-142  PLGENERAL.CBL WAS SPLIT - THIS PROGRAM
003300*                       NEVER CLEARS THE SCREEN OR JUMPS LINES, SO
003400*                       IT NOW COPIES ONLY PLCONFIRM.CBL FOR THE
003500*                       ABANDON-ENTRY QUIT PROMPT.
003600*
003700 ENVIRONMENT DIVISION.
003800  CONFIGURATION SECTION.
003900  SPECIAL-NAMES.
004000      C01 IS TOP-OF-FORM.
004100
004200  INPUT-OUTPUT SECTION.
004300  FILE-CONTROL.
004400
004500     COPY "SLPAYIN.CBL".
004600     COPY "SLRCVIN.CBL".
004700     COPY "SLMANLDG.CBL".
004800     COPY "SLCFWORK.CBL".
004900     COPY "SLSTMOUT.CBL".
005000
005100 DATA DIVISION.
005200  FILE SECTION.
005300
005400     COPY "FDPAYIN.CBL".
005500     COPY "FDRCVIN.CBL".
005600     COPY "FDMANLDG.CBL".
005700     COPY "FDCFWORK.CBL".
005800     COPY "FDSTMOUT.CBL".
005900
006000  WORKING-STORAGE SECTION.
006100
006200     COPY "wsdate.cbl".
006300     COPY "WSFSTAT.CBL".
006400     COPY "WSCFCALC.CBL".
006500
006600     01  W-VALID-ANSWER                PIC X.
006700         88  VALID-ANSWER              VALUE "Y", "N".
006800         88  QUIT-IS-CONFIRMED         VALUE "Y".
006900
007000     01  MSG-CONFIRMATION              PIC X(60).
007100*>   NOT SET IN THIS PROGRAM - PLCONFIRM'S CONFIRM-IF-WANT-TO-QUIT
007200*>   MOVES THE ABANDON-ENTRY WORDING INTO IT BEFORE DISPLAYING.
007300*>   DECLARED HERE ONLY BECAUSE THE COPYBOOK ASSUMES IT EXISTS.
007400
007500     01  DUMMY                         PIC X.
007600*>_________________________________________________________________________
007700
007800 PROCEDURE DIVISION.
007900
008000     PERFORM GET-STATEMENT-PERIOD THRU GET-STATEMENT-PERIOD-EXIT.
008100
008200     IF STMT-START-DATE NOT EQUAL ZEROS
008300        PERFORM BUILD-CASH-FLOW-STATEMENT
008400        OPEN OUTPUT STATEMENT-OUT
008500        PERFORM PRINT-STATEMENT-REPORT
008600        CLOSE STATEMENT-OUT
008700        DISPLAY " "
008800        DISPLAY "REPORT COMPLETE - SEE cash-flow-statement.prn"
008900        DISPLAY " <ENTER> TO CONTINUE"
009000        ACCEPT DUMMY.
009100
009200     STOP RUN.
009300*>_________________________________________________________________________
009400
009500*    081602 RH  CF-142  RESTRUCTURED AS A PERFORM ... THRU RANGE -
009600*                       A QUIT CONFIRMED ON THE START DATE USED TO
009700*                       FALL THROUGH THE NESTED IF-NOT-QUIT TESTS
009800*                       ANYWAY; SAYING SO WITH GO TO READS CLEANER
009900*                       THAN THREE LEVELS OF IF NOT QUIT-IS-
010000*                       CONFIRMED.
010100 GET-STATEMENT-PERIOD.
010200
010300     MOVE ZEROS TO STMT-START-DATE STMT-END-DATE.
010400
010500     PERFORM GET-STATEMENT-START-DATE
010600                           UNTIL STMT-START-DATE NOT EQUAL ZEROS
010700                              OR QUIT-IS-CONFIRMED.
010800     IF QUIT-IS-CONFIRMED
010900        GO TO GET-STATEMENT-PERIOD-ABANDONED.
011000
011100     PERFORM GET-STATEMENT-END-DATE
011200                           UNTIL (STMT-END-DATE NOT EQUAL ZEROS
011300                                    AND
011400                                  STMT-END-DATE >= STMT-START-DATE)
011500                              OR QUIT-IS-CONFIRMED.
011600     IF QUIT-IS-CONFIRMED
011700        GO TO GET-STATEMENT-PERIOD-ABANDONED.
011800
011900     PERFORM GET-STATEMENT-OPENING-BALANCE.
012000     GO TO GET-STATEMENT-PERIOD-EXIT.
012100*
012200*    A QUIT ON EITHER DATE PROMPT LANDS HERE - THE START DATE IS
012300*    ZEROED SO THE CALLER'S "IF STMT-START-DATE NOT EQUAL ZEROS"
012400*    TEST TREATS THE WHOLE PERIOD AS ABANDONED.
012500*
012600 GET-STATEMENT-PERIOD-ABANDONED.
012700        MOVE ZEROS TO STMT-START-DATE.
012800
012900 GET-STATEMENT-PERIOD-EXIT.
013000     EXIT.
013100*>_________________________________________________________________________
013200
013300 GET-STATEMENT-START-DATE.
013400
013500     MOVE "REPORT START DATE: (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
013600     MOVE 1900 TO GDTV-FIRST-YEAR-VALID.
013700     MOVE 2100 TO GDTV-LAST-YEAR-VALID.
013800     MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
013900
014000     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
014100
014200     MOVE GDTV-DATE TO STMT-START-DATE.
014300
014400     IF STMT-START-DATE EQUAL ZEROS
014500        PERFORM CONFIRM-IF-WANT-TO-QUIT.
014600*>_________________________________________________________________________
014700
014800 GET-STATEMENT-END-DATE.
014900
015000     MOVE "REPORT END DATE: (MM-DD-YYYY)" TO GDTV-DATE-HEADING.
015100     MOVE 1900 TO GDTV-FIRST-YEAR-VALID.
015200     MOVE 2100 TO GDTV-LAST-YEAR-VALID.
015300     MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
015400
015500     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
015600
015700     MOVE GDTV-DATE TO STMT-END-DATE.
015800
015900     IF STMT-END-DATE EQUAL ZEROS
016000        PERFORM CONFIRM-IF-WANT-TO-QUIT
016100     ELSE
016200        IF STMT-END-DATE < STMT-START-DATE
016300           DISPLAY "END DATE CANNOT BE EARLIER THAN START DATE !"
016400           MOVE ZEROS TO STMT-END-DATE
016500           PERFORM CONFIRM-IF-WANT-TO-QUIT.
016600*>_________________________________________________________________________
016700
016800 GET-STATEMENT-OPENING-BALANCE.
016900
017000     DISPLAY "OPENING BALANCE AS OF START DATE: ".
017100     ACCEPT STMT-OPENING-BALANCE.
017200*>_________________________________________________________________________
017300
017400 COPY "PLDATE.CBL".
017500 COPY "PLCONFIRM.CBL".
017600 COPY "PLPRINT.CBL".
017700 COPY "PLCFCALC.CBL".
017800*>_________________________________________________________________________
