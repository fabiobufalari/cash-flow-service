000100*
000200*    CASH-FLOW-FORECAST-REPORT
000300*
000400*    PROJECTS A DAY-BY-DAY CASH BALANCE FROM TODAY THROUGH
000500*    TODAY-PLUS-DAYSAHEAD, USING WHATEVER IS STILL OUTSTANDING ON
000600*    PENDING PAYABLES AND RECEIVABLES.  A DUE-DATE ACCUMULATOR
000700*    TABLE IS BUILT FIRST (ONE SLOT PER CALENDAR DAY IN THE
000800*    WINDOW), THEN WALKED FORWARD ONE DAY AT A TIME.  MANUAL
000900*    LEDGER ENTRIES ARE NOT PART OF THE FORECAST - TREASURY
001000*    DROPPED THEM FROM THIS PROJECTION YEARS AGO BECAUSE THE
001100*    MANUAL ENTRIES HAVE NO DUE DATE TO PROJECT AGAINST
001200*    (REQUEST CF-112, 1990) - AND THE RULE HAS NEVER COME BACK.
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. cash-flow-forecast-report.
001600 AUTHOR. J DILLON.
001700 INSTALLATION. DATA PROCESSING - TREASURY SYSTEMS.
001800 DATE-WRITTEN. 10/03/1989.
001900 DATE-COMPILED.
002000 SECURITY.  UNAUTHORIZED USE, COPYING, DISCLOSURE OR
002100     MODIFICATION OF THIS PROGRAM IS STRICTLY PROHIBITED.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    100389 JD  CF-103  ORIGINAL PROGRAM - DUE-DATE ACCUMULATOR
002600*                       PLUS FORWARD WALK, MODELED ON THE
002700*                       DEDUCTIBLES REPORT'S CONTROL-BREAK STYLE.
002800*    021590 JD  CF-112  DROPPED THE MANUAL-LEDGER PASS FROM THE
002900*                       ACCUMULATOR - MANUAL ENTRIES CARRY NO DUE
003000*                       DATE, SO THEY CANNOT BE PROJECTED; THEY
003100*                       WERE SILENTLY LANDING ON "TODAY" AND
003200*                       SKEWING DAY ONE OF EVERY FORECAST.
003300*    061291 JD  CF-117  CAPPED THE FORECAST WINDOW AT 999 DAYS -
003400*                       AN OPERATOR TYPO (9999) RAN THE WALK
003500*                       PARAGRAPH FOR OVER AN HOUR.
003600*    112298 MP  CF-131  Y2K REMEDIATION - ALL DATE FIELDS IN THE
003700*                       ACCUMULATOR TABLE ARE ALREADY CCYY.
003800*    040399 MP  CF-131  Y2K CERTIFICATION - RETESTED A 30-DAY
003900*                       FORECAST STRADDLING 12/1999-01/2000.
004000*
004100*    081602 RH  CF-142  COMMENT PASS - ADDED THE SAME KIND OF
004200*                       WHY-NOTES ALREADY PRESENT IN PLCFCALC AND
004300*                       WSCFCALC TO THIS PROGRAM'S WORKING-STORAGE
004400*                       AND PROCEDURE DIVISION.  NO LOGIC CHANGED.
004500 ENVIRONMENT DIVISION.
004600  CONFIGURATION SECTION.
004700  SPECIAL-NAMES.
004800      C01 IS TOP-OF-FORM.
004900
005000  INPUT-OUTPUT SECTION.
005100  FILE-CONTROL.
005200
005300     COPY "SLPAYIN.CBL".
005400     COPY "SLRCVIN.CBL".
005500     COPY "SLFCSTOUT.CBL".
005600
005700 DATA DIVISION.
005800  FILE SECTION.
005900
006000     COPY "FDPAYIN.CBL".
006100     COPY "FDRCVIN.CBL".
006200     COPY "FDFCSTOUT.CBL".
006300
006400  WORKING-STORAGE SECTION.
006500
006600     COPY "wsdate.cbl".
006700     COPY "WSFSTAT.CBL".
006800
006900*    W-TODAY IS THE FORECAST'S DAY ZERO - EVERY OFFSET IN THE
007000*    ACCUMULATOR TABLE BELOW IS COUNTED FROM THIS DATE, NOT FROM
007100*    ANY DATE THE OPERATOR TYPES IN.
007200     01  W-TODAY                       PIC 9(08).
007300     01  W-DAYS-AHEAD                  PIC 9(03).
007400         88  DAYS-AHEAD-VALID          VALUE 1 THRU 999.
007500*    OPERATOR-SUPPLIED - THE CURRENT ACTUAL CASH BALANCE, NOT
007600*    PULLED FROM ANY FILE.  TREASURY KEEPS THE ACTUAL BALANCE ON
007700*    A SEPARATE BANK RECONCILIATION SYSTEM THIS SUITE DOES NOT
007800*    TOUCH.
007900     01  W-FCST-STARTING-BALANCE       PIC S9(13)V99 COMP-3.
008000*    W-FCST-DAY-COUNT IS DAYS-AHEAD PLUS ONE - THE EXTRA SLOT IS
008100*    DAY ZERO (TODAY) ITSELF, SO A ONE-DAY FORECAST STILL SHOWS
008200*    TODAY'S STARTING BALANCE ON LINE ONE OF THE REPORT.
008300     01  W-FCST-DAY-COUNT              PIC 9(03)      COMP.
008400     01  W-FCST-SUBSCRIPT              PIC 9(03)      COMP.
008500     01  W-FCST-RUNNING-BALANCE        PIC S9(13)V99 COMP-3.
008600     01  W-FCST-REMAINING              PIC S9(13)V99 COMP-3.
008700*    SIGNED BECAUSE DATE-DIFF-IN-DAYS (PLDATE.CBL) CAN RETURN A
008800*    NEGATIVE DIFFERENCE FOR A PAST-DUE ITEM - THOSE ARE FILTERED
008900*    OUT BEFORE THIS FIELD IS EVER COMPUTED, BUT THE SIGN IS KEPT
009000*    SO A DEFENSIVE CHECK CAN STILL CATCH ONE THAT SLIPS THROUGH.
009100     01  W-FCST-DAY-OFFSET             PIC S9(05)     COMP.
009200
009300     01  W-EOF-SWITCHES.
009400         05  W-EOF-PAYIN               PIC X.
009500             88  EOF-PAYIN             VALUE "Y".
009600         05  W-EOF-RCVIN               PIC X.
009700             88  EOF-RCVIN             VALUE "Y".
009800
009900*    ONE ENTRY PER CALENDAR DAY IN THE FORECAST WINDOW, TODAY
010000*    THROUGH TODAY-PLUS-DAYS-AHEAD.  OCCURS DEPENDING ON KEEPS
010100*    THE TABLE FROM BEING DECLARED AT THE FULL 999-DAY MAXIMUM ON
010200*    EVERY RUN - A ONE-WEEK FORECAST ONLY EVER TOUCHES 8 ENTRIES.
010300     01  FCST-DAY-TABLE.
010400         05  FCST-DAY-ENTRY OCCURS 1 TO 999 TIMES
010500                 DEPENDING ON W-FCST-DAY-COUNT
010600                 INDEXED BY FCST-IDX.
010700             10  FCST-DAY-DATE         PIC 9(08).
010800             10  FCST-DAY-NET-FLOW     PIC S9(13)V99 COMP-3.
010900             10  FCST-DAY-BALANCE      PIC S9(13)V99 COMP-3.
011000
011100*    PAGE-NUMBER AND W-PRINTED-LINES BELOW ARE THE SAME PAIR AND
011200*    THE SAME 50-LINE PAGE-FULL THRESHOLD USED BY WSCFCALC ON THE
011300*    STATEMENT REPORT - CHOSEN THERE TO MATCH A STANDARD 66-LINE
011400*    FORM, REUSED HERE FOR CONSISTENCY ACROSS BOTH REPORTS.
011500*---------- FORECAST-OUT PRINT LAYOUT ---------------------------
011600     01  PAGE-NUMBER                   PIC 9(04) VALUE ZERO.
011700     01  W-PRINTED-LINES               PIC 99   VALUE ZERO.
011800         88  PAGE-FULL                 VALUE 50 THRU 99.
011900
012000*    SAME TWO-LINE HEADING STYLE AS THE STATEMENT REPORT'S
012100*    HEADING-1/HEADING-2 IN WSCFCALC.CBL - TITLE AND PAGE NUMBER
012200*    ON LINE ONE, THE PARAMETERS THE OPERATOR TYPED IN ON LINE
012300*    TWO.
012400     01  HEADING-1.
012500         05  FILLER                    PIC X(20)
012600                  VALUE "CASH FLOW FORECAST".
012700         05  FILLER                    PIC X(46) VALUE SPACES.
012800         05  FILLER                    PIC X(06) VALUE "PAGE: ".
012900         05  HDG1-PAGE-NUMBER          PIC ZZZ9.
013000
013100     01  HEADING-2.
013200         05  FILLER                    PIC X(12) VALUE "START DATE ".
013300         05  HDG2-START-DATE           PIC 99/99/9999.
013400         05  FILLER                    PIC X(06) VALUE SPACES.
013500         05  FILLER                    PIC X(17)
013600                  VALUE "STARTING BALANCE".
013700         05  HDG2-STARTING-BALANCE     PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
013800         05  FILLER                    PIC X(06) VALUE SPACES.
013900         05  FILLER                    PIC X(11) VALUE "DAYS AHEAD ".
014000         05  HDG2-DAYS-AHEAD           PIC ZZ9.
014100
014200     01  COLUMN-HEADING-1.
014300         05  FILLER                    PIC X(10) VALUE "DATE".
014400         05  FILLER                    PIC X(20)
014500                  VALUE "PROJECTED BALANCE".
014600
014700     01  COLUMN-HEADING-2.
014800         05  FILLER                    PIC X(10) VALUE "==========".
014900         05  FILLER                    PIC X(20)
015000                  VALUE "====================".
015100
015200*    ONE LINE PER FORECAST DAY - JUST A DATE AND A PROJECTED
015300*    BALANCE, NOTHING ELSE.  THERE IS NO TYPE OR DESCRIPTION
015400*    COLUMN LIKE THE STATEMENT REPORT'S DETAIL LINE HAS, SINCE
015500*    A FORECAST DAY IS NOT ONE TRANSACTION, IT IS A ROLLED-UP
015600*    TOTAL OF EVERYTHING DUE THAT DAY.
015700     01  FCST-DETAIL-LINE.
015800         05  D-FCST-DATE               PIC 99/99/9999.
015900         05  FILLER                    PIC X(02) VALUE SPACES.
016000         05  D-FCST-BALANCE            PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
016100
016200     01  DUMMY                         PIC X.
016300*>_________________________________________________________________________
016400
016500 PROCEDURE DIVISION.
016600
016700*    UNLIKE THE STATEMENT REPORT, THIS PROGRAM NEVER PROMPTS FOR
016800*    AN OPENING BALANCE DATE - TODAY IS ALWAYS DAY ZERO OF THE
016900*    FORECAST.  THE OPERATOR SUPPLIES ONLY THE WINDOW LENGTH AND
017000*    THE STARTING BALANCE, BELOW.
017100     ACCEPT W-TODAY FROM DATE YYYYMMDD.
017200
017300     PERFORM GET-DAYS-AHEAD-AND-BALANCE.
017400
017500*    AN INVALID WINDOW LENGTH SKIPS THE ENTIRE BUILD/ACCUMULATE/
017600*    WALK/PRINT SEQUENCE - NOTHING IS WRITTEN TO FORECAST-OUT,
017700*    NOT EVEN AN EMPTY REPORT SHELL.
017800     IF DAYS-AHEAD-VALID
017900        PERFORM BUILD-FORECAST-DAY-TABLE
018000        PERFORM ACCUMULATE-PENDING-RECEIVABLES
018100        PERFORM ACCUMULATE-PENDING-PAYABLES
018200        PERFORM WALK-FORECAST-FORWARD
018300
018400        OPEN OUTPUT FORECAST-OUT
018500        PERFORM PRINT-FORECAST-REPORT
018600        CLOSE FORECAST-OUT
018700
018800        DISPLAY " "
018900        DISPLAY "REPORT COMPLETE - SEE cash-flow-forecast.prn"
019000        DISPLAY " <ENTER> TO CONTINUE"
019100        ACCEPT DUMMY.
019200
019300     STOP RUN.
019400*>_________________________________________________________________________
019500
019600*    THE 999-DAY CAP (REQUEST CF-117) EXISTS BECAUSE AN OPERATOR
019700*    ONCE TYPED 9999 INSTEAD OF 999 AND THE FORWARD-WALK
019800*    PARAGRAPH RAN FOR OVER AN HOUR BUILDING A TABLE THAT LARGE.
019900 GET-DAYS-AHEAD-AND-BALANCE.
020000
020100     DISPLAY "HOW MANY DAYS AHEAD TO FORECAST (1-999): ".
020200     ACCEPT W-DAYS-AHEAD.
020300
020400     IF NOT DAYS-AHEAD-VALID
020500        DISPLAY "DAYS AHEAD MUST BE 1 THROUGH 999 ! <ENTER> TO CONTINUE"
020600        ACCEPT DUMMY
020700     ELSE
020800        DISPLAY "CURRENT BALANCE TO PROJECT FROM: "
020900        ACCEPT W-FCST-STARTING-BALANCE.
021000*>_________________________________________________________________________
021100
021200*    SLOT 1 IS TODAY ITSELF, SEEDED WITH A ZERO NET FLOW BEFORE
021300*    THE ACCUMULATE PARAGRAPHS EVER RUN - IT ONLY PICKS UP
021400*    ACTIVITY IF A PAYABLE OR RECEIVABLE IS DUE TODAY.
021500 BUILD-FORECAST-DAY-TABLE.
021600
021700     COMPUTE W-FCST-DAY-COUNT = W-DAYS-AHEAD + 1.
021800
021900     MOVE W-TODAY TO FCST-DAY-DATE (1).
022000     MOVE ZERO    TO FCST-DAY-NET-FLOW (1).
022100
022200     PERFORM ADVANCE-ONE-FORECAST-DAY
022300         VARYING W-FCST-SUBSCRIPT FROM 2 BY 1
022400         UNTIL W-FCST-SUBSCRIPT GREATER THAN W-FCST-DAY-COUNT.
022500*>_________________________________________________________________________
022600
022700*    BUILDS SLOT N FROM SLOT N-1'S DATE PLUS ONE CALENDAR DAY -
022800*    ADD-DAYS-TO-GDTV-DATE (PLDATE.CBL) HANDLES MONTH-END AND
022900*    YEAR-END ROLLOVER, SO THIS PARAGRAPH NEVER HAS TO.
023000 ADVANCE-ONE-FORECAST-DAY.
023100
023200     MOVE FCST-DAY-DATE (W-FCST-SUBSCRIPT - 1)
023300                                 TO GDTV-ARITH-DATE-IN.
023400     MOVE 1 TO GDTV-ARITH-DAYS.
023500
023600     PERFORM ADD-DAYS-TO-GDTV-DATE.
023700
023800     MOVE GDTV-ARITH-DATE-OUT TO FCST-DAY-DATE (W-FCST-SUBSCRIPT).
023900     MOVE ZERO TO FCST-DAY-NET-FLOW (W-FCST-SUBSCRIPT).
024000*>_________________________________________________________________________
024100
024200 ACCUMULATE-PENDING-RECEIVABLES.
024300*>   REMAINING-EXPECTED = AMOUNT-EXPECTED - AMOUNT-RECEIVED.
024400*>   ONLY A STRICTLY-POSITIVE REMAINING WITH A DUE-DATE INSIDE
024500*>   THE FORECAST WINDOW ADDS TO THE ACCUMULATOR.  FEED DOWN ?
024600*>   TREAT AS EMPTY AND KEEP GOING (SAME RULE AS THE STATEMENT).
024700
024800     MOVE "N" TO W-EOF-RCVIN.
024900     OPEN INPUT RECEIVABLE-FEED-IN.
025000
025100     IF NOT FS-RCVIN-OK
025200        MOVE "Y" TO W-EOF-RCVIN
025300     ELSE
025400        PERFORM READ-RECEIVABLE-NEXT
025500        PERFORM ACCUMULATE-ONE-RECEIVABLE THRU
025600            ACCUMULATE-ONE-RECEIVABLE-EXIT
025700            UNTIL EOF-RCVIN
025800        CLOSE RECEIVABLE-FEED-IN.
025900*>_________________________________________________________________________
026000
026100*    IDENTICAL SHAPE TO EVERY OTHER READ-NEXT PARAGRAPH IN THIS
026200*    SUITE - ONE PHYSICAL READ, EOF SWITCH SET ON AT END, NO
026300*    FILTERING DONE HERE.
026400 READ-RECEIVABLE-NEXT.
026500
026600     READ RECEIVABLE-FEED-IN
026700         AT END MOVE "Y" TO W-EOF-RCVIN.
026800*>_________________________________________________________________________
026900
027000*    081602 RH  CF-142  RESTRUCTURED AS A PERFORM ... THRU RANGE -
027100*                       A RECEIVABLE THAT IS ALREADY FULLY PAID,
027200*                       HAS NO DUE DATE, OR FALLS OUTSIDE THE
027300*                       FORECAST WINDOW SKIPS STRAIGHT TO THE NEXT
027400*                       READ INSTEAD OF FALLING THROUGH THREE
027500*                       LEVELS OF NESTED AND-CONDITIONS.
027600 ACCUMULATE-ONE-RECEIVABLE.
027700
027800     COMPUTE W-FCST-REMAINING ROUNDED =
027900         RCV-AMOUNT-EXPECTED - RCV-AMOUNT-RECEIVED.
028000
028100     IF W-FCST-REMAINING NOT > ZERO
028200        GO TO ACCUMULATE-ONE-RECEIVABLE-CONTINUE.
028300
028400     IF RCV-DUE-DATE = ZERO
028500        GO TO ACCUMULATE-ONE-RECEIVABLE-CONTINUE.
028600
028700        MOVE RCV-DUE-DATE TO GDTV-ARITH-DATE-2
028800        MOVE W-TODAY      TO GDTV-ARITH-DATE-IN
028900        PERFORM DATE-DIFF-IN-DAYS
029000
029100     IF GDTV-ARITH-DAY-DIFF < ZERO
029200        GO TO ACCUMULATE-ONE-RECEIVABLE-CONTINUE.
029300
029400     IF GDTV-ARITH-DAY-DIFF > W-DAYS-AHEAD
029500        GO TO ACCUMULATE-ONE-RECEIVABLE-CONTINUE.
029600
029700           COMPUTE W-FCST-DAY-OFFSET = GDTV-ARITH-DAY-DIFF + 1
029800           ADD W-FCST-REMAINING
029900               TO FCST-DAY-NET-FLOW (W-FCST-DAY-OFFSET).
030000
030100 ACCUMULATE-ONE-RECEIVABLE-CONTINUE.
030200     PERFORM READ-RECEIVABLE-NEXT.
030300
030400 ACCUMULATE-ONE-RECEIVABLE-EXIT.
030500     EXIT.
030600*>_________________________________________________________________________
030700
030800 ACCUMULATE-PENDING-PAYABLES.
030900*>   REMAINING-DUE = AMOUNT-DUE - AMOUNT-PAID.  SAME POSITIVE-
031000*>   AND-DATED INCLUSION RULE AS THE RECEIVABLES ABOVE, BUT
031100*>   SUBTRACTED FROM THE ACCUMULATOR SINCE IT IS AN OUTFLOW.
031200
031300     MOVE "N" TO W-EOF-PAYIN.
031400     OPEN INPUT PAYABLE-FEED-IN.
031500
031600     IF NOT FS-PAYIN-OK
031700        MOVE "Y" TO W-EOF-PAYIN
031800     ELSE
031900        PERFORM READ-PAYABLE-NEXT
032000        PERFORM ACCUMULATE-ONE-PAYABLE
032100            UNTIL EOF-PAYIN
032200        CLOSE PAYABLE-FEED-IN.
032300*>_________________________________________________________________________
032400
032500*    MIRROR OF READ-RECEIVABLE-NEXT ABOVE FOR THE PAYABLE FEED.
032600 READ-PAYABLE-NEXT.
032700
032800     READ PAYABLE-FEED-IN
032900         AT END MOVE "Y" TO W-EOF-PAYIN.
033000*>_________________________________________________________________________
033100
033200*    NOT RESTRUCTURED INTO A THRU RANGE LIKE ACCUMULATE-ONE-
033300*    RECEIVABLE ABOVE - THIS PARAGRAPH ONLY NESTS TWO CONDITIONS
033400*    DEEP, NOT THREE, SO THE GO TO PATTERN WASN'T NEEDED HERE.
033500 ACCUMULATE-ONE-PAYABLE.
033600
033700     COMPUTE W-FCST-REMAINING ROUNDED =
033800         PAY-AMOUNT-DUE - PAY-AMOUNT-PAID.
033900
034000     IF W-FCST-REMAINING > ZERO
034100        AND PAY-DUE-DATE NOT = ZERO
034200        MOVE PAY-DUE-DATE TO GDTV-ARITH-DATE-2
034300        MOVE W-TODAY      TO GDTV-ARITH-DATE-IN
034400        PERFORM DATE-DIFF-IN-DAYS
034500
034600        IF GDTV-ARITH-DAY-DIFF >= ZERO
034700           AND GDTV-ARITH-DAY-DIFF <= W-DAYS-AHEAD
034800           COMPUTE W-FCST-DAY-OFFSET = GDTV-ARITH-DAY-DIFF + 1
034900           SUBTRACT W-FCST-REMAINING
035000               FROM FCST-DAY-NET-FLOW (W-FCST-DAY-OFFSET).
035100
035200     PERFORM READ-PAYABLE-NEXT.
035300*>_________________________________________________________________________
035400
035500*    STEP 4 OF THE BUILD (SEE THE PROGRAM BANNER) - TURNS THE
035600*    PER-DAY NET-FLOW FIGURES THE TWO ACCUMULATE PARAGRAPHS LEFT
035700*    IN THE TABLE INTO A RUNNING BALANCE, ONE DAY AT A TIME.
035800 WALK-FORECAST-FORWARD.
035900
036000     MOVE W-FCST-STARTING-BALANCE TO W-FCST-RUNNING-BALANCE.
036100
036200     PERFORM ROLL-ONE-FORECAST-DAY-FORWARD
036300         VARYING W-FCST-SUBSCRIPT FROM 1 BY 1
036400         UNTIL W-FCST-SUBSCRIPT GREATER THAN W-FCST-DAY-COUNT.
036500*>_________________________________________________________________________
036600
036700*    RUNNING BALANCE CARRIES FORWARD ACROSS SUBSCRIPTS - SLOT N'S
036800*    BALANCE IS SLOT N-1'S BALANCE PLUS SLOT N'S OWN NET FLOW,
036900*    NOT RECOMPUTED FROM THE STARTING BALANCE EACH TIME.
037000 ROLL-ONE-FORECAST-DAY-FORWARD.
037100
037200     COMPUTE W-FCST-RUNNING-BALANCE ROUNDED =
037300         W-FCST-RUNNING-BALANCE +
037400             FCST-DAY-NET-FLOW (W-FCST-SUBSCRIPT).
037500
037600     MOVE W-FCST-RUNNING-BALANCE
037700                          TO FCST-DAY-BALANCE (W-FCST-SUBSCRIPT).
037800*>_________________________________________________________________________
037900
038000*    ONE DETAIL LINE PER TABLE ENTRY, NO SECTION BREAKS AND NO
038100*    FOOTER TOTAL - UNLIKE THE STATEMENT REPORT, THERE IS NOTHING
038200*    TO SUM ACROSS DAYS, JUST A RUNNING BALANCE TO DISPLAY.
038300 PRINT-FORECAST-REPORT.
038400
038500     MOVE ZERO TO PAGE-NUMBER.
038600     MOVE W-TODAY               TO HDG2-START-DATE.
038700     MOVE W-FCST-STARTING-BALANCE TO HDG2-STARTING-BALANCE.
038800     MOVE W-DAYS-AHEAD          TO HDG2-DAYS-AHEAD.
038900
039000     PERFORM PRINT-HEADINGS.
039100
039200     MOVE COLUMN-HEADING-1 TO PRINTER-RECORD.
039300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
039400     MOVE COLUMN-HEADING-2 TO PRINTER-RECORD.
039500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
039600
039700     PERFORM PRINT-ONE-FORECAST-DAY-LINE
039800         VARYING W-FCST-SUBSCRIPT FROM 1 BY 1
039900         UNTIL W-FCST-SUBSCRIPT GREATER THAN W-FCST-DAY-COUNT.
040000
040100     PERFORM FINALIZE-PAGE.
040200*>_________________________________________________________________________
040300
040400*    CHECK-FOR-PAGE-BREAK (PLPRINT.CBL) RUNS BEFORE EVERY DETAIL
040500*    LINE, SAME AS THE STATEMENT REPORT'S DETAIL LOOP.
040600 PRINT-ONE-FORECAST-DAY-LINE.
040700
040800     PERFORM CHECK-FOR-PAGE-BREAK.
040900
041000     MOVE FCST-DAY-DATE (W-FCST-SUBSCRIPT)    TO D-FCST-DATE.
041100     MOVE FCST-DAY-BALANCE (W-FCST-SUBSCRIPT) TO D-FCST-BALANCE.
041200     MOVE FCST-DETAIL-LINE TO PRINTER-RECORD.
041300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
041400     ADD 1 TO W-PRINTED-LINES.
041500*>_________________________________________________________________________
041600
041700 COPY "PLDATE.CBL".
041800 COPY "PLPRINT.CBL".
041900*>_________________________________________________________________________
