000100*
000200*    FDSTMOUT.CBL - CASH FLOW STATEMENT PRINT FILE RECORD.
000300*
000400     FD  STATEMENT-OUT
000500         LABEL RECORDS ARE OMITTED.
000600     01  PRINTER-RECORD             PIC X(96).
