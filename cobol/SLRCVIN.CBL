000100*
000200*    SLRCVIN.CBL - FILE-CONTROL ENTRY FOR THE ACCOUNTS
000300*    RECEIVABLE FEED.  READ IN FULL AND FILTERED IN
000400*    WORKING-STORAGE BY DATE, SAME AS SLPAYIN.CBL.
000500*
000600     SELECT RECEIVABLE-FEED-IN ASSIGN TO DISK
000700         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS FS-RECEIVABLE-FEED.
