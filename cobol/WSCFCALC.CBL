000100*
000200*    WSCFCALC.CBL - WORKING-STORAGE FOR THE CASH-FLOW STATEMENT
000300*    BUILD (PLCFCALC.CBL).  SHARED BY CASH-FLOW-STATEMENT-REPORT
000400*    AND CURRENT-BALANCE-INQUIRY - BOTH RUN THE SAME MERGE OVER
000500*    PAYIN/RCVIN/MANLDG, THE INQUIRY JUST NARROWS THE DATE RANGE
000600*    AND HANDLES THE OPENING-BALANCE-DATE EDGE CASE ITSELF FIRST.
000700*
000800*    CHANGE LOG
000900*    ----------
001000*    090189 RH  CF-101  ORIGINAL COPYBOOK - CARVED OUT OF CASH-
001100*                       FLOW-STATEMENT-REPORT SO THE SAME MERGE/
001200*                       PRINT WORKING STORAGE COULD BE SHARED WITH
001300*                       THE BALANCE INQUIRY SCREEN WITHOUT
001400*                       DUPLICATING EVERY 01-LEVEL BY HAND.
001500*    091589 RH  CF-106  ADDED NOTHING NEW HERE - CURRENT-BALANCE-
001600*                       INQUIRY REUSES THIS BOOK AS-IS, IT ONLY
001700*                       MOVES A NARROWER [START,END] PAIR INTO
001800*                       STMT-START-DATE / STMT-END-DATE BEFORE
001900*                       PERFORMING BUILD-CASH-FLOW-STATEMENT.
002000*    112298 MP  CF-131  Y2K REMEDIATION - EVERY DATE FIELD IN THIS
002100*                       COPYBOOK IS ALREADY AN 8-DIGIT CCYYMMDD;
002200*                       NO WIDTHS CHANGED.
002300*    081602 RH  CF-142  ADDED THE PER-GROUP COMMENTARY BELOW AFTER
002400*                       A NEW HIRE ASKED WHY W-CFI-SECTION-PASS
002500*                       ONLY EVER HOLDS A 1 OR A 2 - DOCUMENTING
002600*                       THE TWO-PASS PRINT LOGIC HERE SO THE NEXT
002700*                       PERSON DOESN'T HAVE TO READ PLCFCALC COLD.
002800*
002900*    THE STATEMENT ACCUMULATOR - ONE INSTANCE PER RUN.  START/END
003000*    DATE AND OPENING BALANCE ARE SET BY THE CALLING PROGRAM
003100*    BEFORE BUILD-CASH-FLOW-STATEMENT IS PERFORMED; THE FIVE
003200*    TOTALS BELOW THEM ARE COMPUTED BY THE MERGE AND ARE ZEROED AT
003300*    THE TOP OF THAT PARAGRAPH - NOTHING IN THIS COPYBOOK
003400*    INITIALIZES THEM, SO A CALLER THAT SKIPS BUILD-CASH-FLOW-
003500*    STATEMENT WILL SEE WHATEVER GARBAGE WAS LEFT FROM COMPILE.
003600 01  CASH-FLOW-STATEMENT.
003700     05  STMT-START-DATE            PIC 9(08).
003800     05  STMT-END-DATE              PIC 9(08).
003900     05  STMT-OPENING-BALANCE       PIC S9(13)V99 COMP-3.
004000*        INFLOWS = RECEIVABLE CASH-RECEIVED ROWS IN THE PERIOD.
004100     05  STMT-TOTAL-INFLOWS         PIC S9(13)V99 COMP-3.
004200*        OUTFLOWS = PAYABLE CASH-PAID ROWS IN THE PERIOD, ALWAYS
004300*        STORED AS A POSITIVE MAGNITUDE (SUBTRACTED, NOT ADDED,
004400*        WHEN NET CASH FLOW IS COMPUTED).
004500     05  STMT-TOTAL-OUTFLOWS        PIC S9(13)V99 COMP-3.
004600     05  STMT-NET-CASH-FLOW         PIC S9(13)V99 COMP-3.
004700     05  STMT-CLOSING-BALANCE       PIC S9(13)V99 COMP-3.
004800     05  FILLER                     PIC X(20).
004900*
005000*    ONE END-OF-FILE SWITCH PER FEED PLUS ONE FOR THE MERGED
005100*    SORT-WORK FILE THAT PLCFCALC BUILDS FROM THE THREE FEEDS.
005200*    ALL FOUR ARE MOVE-SPACE INITIALIZED BY THE CALLER OF
005300*    BUILD-CASH-FLOW-STATEMENT, NOT HERE.
005400 01  W-EOF-SWITCHES.
005500     05  W-EOF-PAYIN                PIC X.
005600         88  EOF-PAYIN              VALUE "Y".
005700     05  W-EOF-RCVIN                PIC X.
005800         88  EOF-RCVIN              VALUE "Y".
005900     05  W-EOF-MANLDG               PIC X.
006000         88  EOF-MANLDG             VALUE "Y".
006100     05  W-EOF-SORTED-CFI           PIC X.
006200         88  EOF-SORTED-CFI         VALUE "Y".
006300*
006400*    PLCFCALC WALKS THE MERGED SORT-WORK FILE TWICE - PASS 1 TOTALS
006500*    INFLOWS/OUTFLOWS WITHOUT PRINTING, PASS 2 PRINTS THE DETAIL
006600*    LINES NOW THAT THE FOOTER TOTALS ARE KNOWN.  W-CFI-SECTION-
006700*    PASS HOLDS WHICH PASS IS RUNNING SO ONE PARAGRAPH CAN SERVE
006800*    BOTH (SEE PLCFCALC'S PROCESS-ONE-SORTED-CFI-RECORD).
006900 01  W-CFI-SECTION-PASS             PIC 9    COMP.
007000     88  CFI-PASS-TOTALING          VALUE 1.
007100     88  CFI-PASS-PRINTING          VALUE 2.
007200*
007300*    RUNNING COUNTS OF INFLOW/OUTFLOW DETAIL LINES SEEN THIS
007400*    STATEMENT - USED ONLY TO DECIDE WHETHER THE "NO ACTIVITY"
007500*    MESSAGE PRINTS UNDER AN EMPTY SECTION.
007600 01  W-CFI-INFLOW-COUNT             PIC 9(05) COMP.
007700 01  W-CFI-OUTFLOW-COUNT            PIC 9(05) COMP.
007800*
007900*---------- STATEMENT-OUT PRINT LAYOUT --------------------------
008000*---------- SHARED BY CASH-FLOW-STATEMENT-REPORT AND -----------
008100*---------- CURRENT-BALANCE-INQUIRY, WHICH PRINTS THE SAME -----
008200*---------- REPORT OVER A NARROWER DATE RANGE -------------------
008300*---------- PRINTER-RECORD ITSELF IS THE FD RECORD (SEE ---------
008400*---------- FDSTMOUT.CBL) - NOT REDECLARED HERE ------------------
008500*
008600*    PAGE-NUMBER AND W-PRINTED-LINES ARE BUMPED BY PLCFCALC'S
008700*    PRINT-STATEMENT-LINE PARAGRAPH; PAGE-FULL FIRES AT 50 LINES
008800*    SO A NEW HEADING BLOCK CAN BE THROWN BEFORE THE NEXT DETAIL
008900*    LINE - CHOSEN TO MATCH A STANDARD 66-LINE FORM WITH ROOM FOR
009000*    THE TWO HEADING LINES AND THE FOOTER.
009100 01  PAGE-NUMBER                    PIC 9(04) VALUE ZERO.
009200 01  W-PRINTED-LINES                PIC 99   VALUE ZERO.
009300     88  PAGE-FULL                  VALUE 50 THRU 99.
009400*
009500*    HEADING-1 CARRIES THE REPORT TITLE AND PAGE NUMBER; PRINTED
009600*    ONCE PER PAGE BY PLCFCALC'S PRINT-STATEMENT-HEADINGS.
009700 01  HEADING-1.
009800     05  FILLER                     PIC X(20)
009900              VALUE "CASH FLOW STATEMENT".
010000     05  FILLER                     PIC X(46) VALUE SPACES.
010100     05  FILLER                     PIC X(06) VALUE "PAGE: ".
010200     05  HDG1-PAGE-NUMBER           PIC ZZZ9.
010300*
010400*    HEADING-2 CARRIES THE STATEMENT PERIOD AND OPENING BALANCE -
010500*    THE SAME TWO VALUES THE OPERATOR TYPED IN AT THE PROMPT.
010600 01  HEADING-2.
010700     05  FILLER                     PIC X(07) VALUE "PERIOD ".
010800     05  HDG2-START-DATE            PIC 99/99/9999.
010900     05  FILLER                     PIC X(05) VALUE " THRU".
011000     05  HDG2-END-DATE              PIC 99/99/9999.
011100     05  FILLER                     PIC X(20) VALUE SPACES.
011200     05  FILLER                     PIC X(17)
011300              VALUE "OPENING BALANCE ".
011400     05  HDG2-OPENING-BALANCE       PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
011500*
011600*    SECTION-HEADING-LINE IS REUSED FOR BOTH THE "INFLOWS" AND
011700*    "OUTFLOWS" SUB-HEADINGS - PLCFCALC MOVES THE APPROPRIATE
011800*    LITERAL INTO SECT-HEADING-TEXT BEFORE PRINTING IT.
011900 01  SECTION-HEADING-LINE.
012000     05  SECT-HEADING-TEXT          PIC X(20).
012100*
012200 01  COLUMN-HEADING-1.
012300     05  FILLER                     PIC X(10) VALUE "DATE".
012400     05  FILLER                     PIC X(16) VALUE "TYPE".
012500     05  FILLER                     PIC X(42) VALUE "DESCRIPTION".
012600     05  FILLER                     PIC X(18) VALUE "AMOUNT".
012700*
012800 01  COLUMN-HEADING-2.
012900     05  FILLER                     PIC X(10) VALUE "==========".
013000     05  FILLER                     PIC X(16)
013100              VALUE "==============".
013200     05  FILLER                     PIC X(42)
013300              VALUE "==========================================".
013400     05  FILLER                     PIC X(18)
013500              VALUE "=================".
013600*
013700*    ONE DETAIL LINE PER PAYABLE/RECEIVABLE/MANUAL-LEDGER ROW
013800*    THAT FALLS INSIDE THE STATEMENT PERIOD - PRINTED ON PASS 2
013900*    ONLY (CFI-PASS-PRINTING).
014000 01  CFI-DETAIL-LINE.
014100     05  D-CFI-DATE                 PIC 99/99/9999.
014200     05  FILLER                     PIC X(02) VALUE SPACES.
014300     05  D-CFI-TYPE                 PIC X(14).
014400     05  FILLER                     PIC X(02) VALUE SPACES.
014500     05  D-CFI-DESCRIPTION          PIC X(40).
014600     05  FILLER                     PIC X(02) VALUE SPACES.
014700     05  D-CFI-AMOUNT               PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
014800*
014900*    ONE TOTAL LINE PER SECTION (INFLOWS, OUTFLOWS) - PRINTED
015000*    AFTER THAT SECTION'S LAST DETAIL LINE.
015100 01  CFI-TOTAL-LINE.
015200     05  FILLER                     PIC X(26) VALUE SPACES.
015300     05  T-CFI-DESCRIPTION          PIC X(28).
015400     05  FILLER                     PIC X(24) VALUE SPACES.
015500     05  T-CFI-AMOUNT               PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
015600*
015700*    THE STATEMENT FOOTER - NET CASH FLOW AND CLOSING BALANCE -
015800*    PRINTED ONCE AT THE BOTTOM OF THE LAST PAGE.
015900 01  CFI-FOOTER-LINE.
016000     05  FILLER                     PIC X(30) VALUE SPACES.
016100     05  F-CFI-DESCRIPTION          PIC X(24).
016200     05  FILLER                     PIC X(24) VALUE SPACES.
016300     05  F-CFI-AMOUNT               PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
