000100*
000200*    FDPAYIN.CBL - ACCOUNTS PAYABLE SUMMARY FEED RECORD.
000300*
000400*    ONE RECORD PER PAYABLE KNOWN TO THE UPSTREAM PAYABLES
000500*    SYSTEM AS OF THE FEED'S EXTRACT TIME - EITHER ALREADY PAID
000600*    (STATEMENT RUN, FILTERED ON PAYMENT-DATE) OR STILL PENDING
000700*    (FORECAST RUN, FILTERED ON DUE-DATE).  THE SAME FEED
000800*    LAYOUT SERVES BOTH RUNS.
000900*
001000     FD  PAYABLE-FEED-IN
001100         LABEL RECORD STANDARD
001200         VALUE OF FILE-ID IS "payin.dat".
001300     01  PAYABLE-SUMMARY-RECORD.
001400         05  PAY-PAYABLE-ID            PIC X(36).
001500         05  PAY-DUE-DATE              PIC 9(08).
001600         05  PAY-AMOUNT-DUE            PIC S9(13)V99 COMP-3.
001700         05  PAY-AMOUNT-PAID           PIC S9(13)V99 COMP-3.
001800         05  PAY-STATUS                PIC X(20).
001900             88  PAY-STATUS-PENDING       VALUE "PENDING".
002000             88  PAY-STATUS-PAID          VALUE "PAID".
002100             88  PAY-STATUS-PARTIAL       VALUE "PARTIALLY_PAID".
002200             88  PAY-STATUS-OVERDUE       VALUE "OVERDUE".
002300             88  PAY-STATUS-CANCELED      VALUE "CANCELED".
002400             88  PAY-STATUS-NEGOTIATION   VALUE "IN_NEGOTIATION".
002500         05  PAY-PAYMENT-DATE          PIC 9(08).
002600         05  FILLER                    PIC X(19).
