000100*
000200*    PL-LOOK-FOR-MANUAL-ENTRY.CBL - KEYED READ OF THE MANUAL
000300*    LEDGER FILE BY ENTRY-ID.  MIRRORS THE VENDOR-FILE LOOK-UP
000400*    IDIOM USED THROUGHOUT THIS SUITE (LOOK-FOR-VENDOR-RECORD).
000500*
000600 LOOK-FOR-MANUAL-ENTRY.
000700
000800     MOVE "Y" TO W-FOUND-MANUAL-ENTRY.
000900
001000     READ MANUAL-LEDGER-FILE
001100         INVALID KEY
001200             MOVE "N" TO W-FOUND-MANUAL-ENTRY.
001300*>_____________________________________________________________
