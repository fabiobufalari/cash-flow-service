000100*
000200*    FDMANLDG.CBL - MANUAL CASH ENTRY LEDGER RECORD.
000300*
000400*    ONE RECORD PER MANUALLY-KEYED CASH MOVEMENT (BANK FEES,
000500*    OWNER CONTRIBUTIONS, PETTY CASH AND THE LIKE) THAT DOES
000600*    NOT COME THROUGH THE PAYABLE OR RECEIVABLE FEEDS.  THE
000700*    RECORD IS WRITTEN ONCE ON ADD AND NEVER CHANGED - ONLY
000800*    LOOK-UP AND DELETE ARE SUPPORTED, SO THERE IS NO REWRITE
000900*    PARAGRAPH ANYWHERE IN THE SUITE.
001000*
001100     FD  MANUAL-LEDGER-FILE
001200         LABEL RECORD STANDARD
001300         VALUE OF FILE-ID IS "manldg.dat".
001400     01  MANUAL-LEDGER-RECORD.
001500         05  ENTRY-ID                  PIC X(36).
001600         05  ENTRY-DATE                PIC 9(08).
001700         05  ENTRY-AMOUNT              PIC S9(13)V99 COMP-3.
001800         05  ENTRY-TYPE                PIC X(06).
001900             88  ENTRY-TYPE-CREDIT     VALUE "CREDIT".
002000             88  ENTRY-TYPE-DEBIT      VALUE "DEBIT ".
002100         05  ENTRY-DESCRIPTION         PIC X(300).
002200         05  ENTRY-PROJECT-ID          PIC S9(09) COMP-3.
002300         05  ENTRY-COST-CENTER-ID      PIC S9(09) COMP-3.
002400         05  ENTRY-DOC-REF-COUNT       PIC 9(02).
002500         05  FILLER                    PIC X(25).
002600         05  ENTRY-DOC-REF OCCURS 0 TO 20 TIMES
002700                 DEPENDING ON ENTRY-DOC-REF-COUNT.
002800             10  ENTRY-DOC-REF-TEXT    PIC X(100).
