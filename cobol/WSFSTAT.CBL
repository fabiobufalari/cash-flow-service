000100*
000200*    WSFSTAT.CBL - FILE STATUS FIELDS FOR THE CASH-FLOW SUITE.
000300*    THE PAYABLE AND RECEIVABLE FEEDS COME FROM OUTSIDE SYSTEMS
000400*    AND ARE ALLOWED TO BE MISSING ON ANY GIVEN RUN - THE BATCH
000500*    TESTS THESE AFTER EACH OPEN AND, IF NOT "00", TREATS THE
000600*    FEED AS EMPTY RATHER THAN ABENDING (REQUEST CF-114, 1989).
000700*
000800 01  FS-MANUAL-LEDGER              PIC XX.
000900     88  FS-MANLDG-OK              VALUE "00".
001000     88  FS-MANLDG-NOT-FOUND       VALUE "23".
001100     88  FS-MANLDG-DUPLICATE       VALUE "22".
001200 01  FS-PAYABLE-FEED                PIC XX.
001300     88  FS-PAYIN-OK                VALUE "00".
001400 01  FS-RECEIVABLE-FEED             PIC XX.
001500     88  FS-RCVIN-OK                VALUE "00".
001600 01  FS-STATEMENT-OUT               PIC XX.
001700 01  FS-FORECAST-OUT                PIC XX.
