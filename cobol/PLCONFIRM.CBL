000100*
000200*    PLCONFIRM.CBL - OPERATOR Y/N CONFIRMATION PARAGRAPHS.  SPLIT
000300*    OFF PLGENERAL.CBL SO ONLY THE MODULES THAT ACTUALLY PROMPT
000400*    FOR A YES/NO ANSWER PICK UP THE WORKING-STORAGE CONTRACT
000500*    THESE PARAGRAPHS DEPEND ON.  COPIED INTO THE PROCEDURE
000600*    DIVISION.  THE CALLING PROGRAM MUST DECLARE -
000700*
000800*        01  W-VALID-ANSWER          PIC X.
000900*            88  VALID-ANSWER        VALUE "Y", "N".
001000*            88  QUIT-IS-CONFIRMED   VALUE "Y".
001100*        01  MSG-CONFIRMATION        PIC X(60).
001200*        01  DUMMY                   PIC X.
001300*
001400*    - BEFORE THIS COPYBOOK IS COPIED, OR THE COMPILE WILL FAIL
001500*    ON AN UNDEFINED DATA NAME THE FIRST TIME CONFIRM-EXECUTION
001600*    IS PERFORMED.  MANUAL-CASH-ENTRY-MAINTENANCE AND CASH-FLOW-
001700*    STATEMENT-REPORT BOTH DECLARE THIS SET; USE THEIR COPY AS
001800*    THE TEMPLATE FOR ANY NEW MODULE THAT NEEDS A QUIT PROMPT.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    081602 RH  CF-142  NEW COPYBOOK - CARVED OUT OF PLGENERAL.CBL.
002300*                       CONTENT OF THE THREE PARAGRAPHS BELOW IS
002400*                       UNCHANGED FROM PLGENERAL - ONLY THE FILE
002500*                       THEY LIVE IN MOVED.
002600*
002700 CONFIRM-EXECUTION.
002800
002900     DISPLAY MSG-CONFIRMATION.
003000     ACCEPT W-VALID-ANSWER.
003100
003200     IF VALID-ANSWER
003300        INSPECT W-VALID-ANSWER CONVERTING
003400                "yn" TO "YN"
003500     ELSE
003600        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
003700        ACCEPT DUMMY.
003800*>_____________________________________________________________
003900
004000 ASK-USER-IF-WANT-TO-COMPLETE.
004100
004200     PERFORM CONFIRM-EXECUTION.
004300     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
004400*>_____________________________________________________________
004500
004600 CONFIRM-IF-WANT-TO-QUIT.
004700
004800     MOVE "DO YOU WANT TO ABANDON THIS ENTRY ? <Y/N>"
004900       TO MSG-CONFIRMATION.
005000
005100     PERFORM CONFIRM-EXECUTION.
005200     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
005300*>_____________________________________________________________
