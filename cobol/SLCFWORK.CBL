000100*
000200*    SLCFWORK.CBL - FILE-CONTROL ENTRIES FOR THE SCRATCH FILES
000300*    USED TO BUILD ONE CASH-FLOW-ITEM LIST (SEE PLCFCALC.CBL).
000400*    THE SAME PAIR OF SCRATCH FILES SERVES BOTH THE STATEMENT
000500*    REPORT AND THE CURRENT-BALANCE INQUIRY - THEY ARE EMPTIED
000600*    AND REBUILT EVERY RUN, NEVER CARRIED FORWARD.
000700*
000800     SELECT RAW-CFI-WORK-FILE ASSIGN TO DISK
000900         ORGANIZATION IS SEQUENTIAL.
001000
001100     SELECT SORTED-CFI-WORK-FILE ASSIGN TO DISK
001200         ORGANIZATION IS SEQUENTIAL.
001300
001400     SELECT CFI-SORT-FILE ASSIGN TO "cfisort.tmp".
