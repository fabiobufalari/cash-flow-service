000100*
000200*    WSDATE.CBL
000300*
000400*    WORKING-STORAGE USED BY PLDATE.CBL - DATE ENTRY,
000500*    VALIDATION AND (AS OF THE CASH-FLOW SUITE) DAY-ARITHMETIC
000600*    PARAGRAPHS.  ORIGINALLY WRITTEN FOR THE VOUCHER-DATE/
000700*    VOUCHER-DUE PROMPTS; EXTENDED FOR THE CASH-FLOW BATCH SUITE,
000800*    WHICH NEEDS TO ROLL A DATE BACKWARD ONE DAY (CURRENT
000900*    BALANCE) AND FORWARD N DAYS (FORECAST).
001000*
001100*    VALUES RECEIVED FROM THE CALLING PROGRAM FOR DATE ENTRY -
001200*       GDTV-DATE-HEADING      - PROMPT LINE FOR THE OPERATOR
001300*       GDTV-FIRST-YEAR-VALID  - FIRST YEAR-LIMIT VALID
001400*       GDTV-LAST-YEAR-VALID   - LAST YEAR-LIMIT VALID
001500*       GDTV-ACCEPT-EMPTY-DATE - "Y" OR "N"
001600*
001700*    VALUE RETURNED TO THE CALLING PROGRAM -
001800*       GDTV-DATE (FORMAT CCYYMMDD)
001900*
002000*    VALUES USED BY THE DAY-ARITHMETIC ENTRY POINTS -
002100*       GDTV-ARITH-DATE-IN     - DATE TO OPERATE ON (CCYYMMDD)
002200*       GDTV-ARITH-DAYS        - NUMBER OF DAYS TO ADD/SUBTRACT
002300*       GDTV-ARITH-DATE-OUT    - RESULT DATE (CCYYMMDD)
002400*       GDTV-ARITH-DATE-2      - SECOND DATE FOR DATE-DIFF-IN-DAYS
002500*       GDTV-ARITH-DAY-DIFF    - RESULT OF DATE-DIFF-IN-DAYS,
002600*                                SIGNED, GDTV-ARITH-DATE-2 MINUS
002700*                                GDTV-ARITH-DATE-IN
002800*
002900 01  GDTV-DATE-MM-DD-CCYY          PIC 9(08).
003000 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
003100     05  GDTV-DATE-CCYY             PIC 9(04).
003200     05  GDTV-DATE-MM               PIC 99.
003300         88  GDTV-MONTH-VALID       VALUE 1 THRU 12.
003400     05  GDTV-DATE-DD               PIC 99.
003500
003600*---------- MONTH TABLE, LOADED BY VALUE, DAYS RESET FOR ---
003700*---------- FEBRUARY EACH TIME A YEAR IS TESTED (SEE ------
003800*---------- CHECK-LEAP-YEAR IN PLDATE.CBL) -----------------
003900 01  GDTV-MONTH-TABLE-VALUES.
004000     05  FILLER            PIC X(11) VALUE "31JANUARY  ".
004100     05  FILLER            PIC X(11) VALUE "28FEBRUARY ".
004200     05  FILLER            PIC X(11) VALUE "31MARCH    ".
004300     05  FILLER            PIC X(11) VALUE "30APRIL    ".
004400     05  FILLER            PIC X(11) VALUE "31MAY      ".
004500     05  FILLER            PIC X(11) VALUE "30JUNE     ".
004600     05  FILLER            PIC X(11) VALUE "31JULY     ".
004700     05  FILLER            PIC X(11) VALUE "31AUGUST   ".
004800     05  FILLER            PIC X(11) VALUE "30SEPTEMBER".
004900     05  FILLER            PIC X(11) VALUE "31OCTOBER  ".
005000     05  FILLER            PIC X(11) VALUE "30NOVEMBER ".
005100     05  FILLER            PIC X(11) VALUE "31DECEMBER ".
005200 01  GDTV-MATRIX REDEFINES GDTV-MONTH-TABLE-VALUES.
005300     02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
005400         05  GDTV-TABLE-MONTH-DAYS  PIC 99.
005500         05  GDTV-TABLE-MONTH-NAME  PIC X(09).
005600
005700 01  W-GDTV-VALID-DATE-INFORMED    PIC X.
005800     88  GDTV-VALID-DATE-INFORMED  VALUE "Y".
005900
006000 77  GDTV-DATE-TEMP-FOR-CALC       PIC 9(12) COMP-3.
006100 77  GDTV-LEAP-YEAR-REMAINDER      PIC 999   COMP.
006200 77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999  COMP.
006300 77  GDTV-DUMMY                    PIC X.
006400 77  GDTV-DAYS-IN-MONTH            PIC 99    COMP.
006500
006600*---------- VALUES RECEIVED FROM MAIN PROGRAM (DATE ENTRY) ------
006700 77  GDTV-ACCEPT-EMPTY-DATE        PIC X.
006800 77  GDTV-DATE-HEADING             PIC X(60).
006900 77  GDTV-FIRST-YEAR-VALID         PIC 9(04).
007000 77  GDTV-LAST-YEAR-VALID          PIC 9(04).
007100
007200*---------- VALUE RETURNED TO MAIN PROGRAM (DATE ENTRY) ---------
007300 77  GDTV-DATE                     PIC 9(08).
007400
007500*---------- DAY-ARITHMETIC WORKING-STORAGE (ADDED FOR CASH-FLOW)-
007600 01  GDTV-ARITH-DATE-IN            PIC 9(08).
007700 01  FILLER REDEFINES GDTV-ARITH-DATE-IN.
007800     05  GDTV-ARITH-IN-CCYY        PIC 9(04).
007900     05  GDTV-ARITH-IN-MM          PIC 99.
008000     05  GDTV-ARITH-IN-DD          PIC 99.
008100
008200 01  GDTV-ARITH-DATE-OUT           PIC 9(08).
008300 01  FILLER REDEFINES GDTV-ARITH-DATE-OUT.
008400     05  GDTV-ARITH-OUT-CCYY       PIC 9(04).
008500     05  GDTV-ARITH-OUT-MM         PIC 99.
008600     05  GDTV-ARITH-OUT-DD         PIC 99.
008700
008800 01  GDTV-ARITH-DATE-2             PIC 9(08).
008900 77  GDTV-ARITH-DAYS               PIC S9(05)  COMP.
009000 77  GDTV-ARITH-DAY-DIFF           PIC S9(07)  COMP.
009100 77  GDTV-ARITH-WORK-DATE          PIC 9(08).
009200 01  FILLER REDEFINES GDTV-ARITH-WORK-DATE.
009300     05  GDTV-ARITH-WK-CCYY        PIC 9(04).
009400     05  GDTV-ARITH-WK-MM          PIC 99.
009500     05  GDTV-ARITH-WK-DD          PIC 99.
009600 77  GDTV-ARITH-GUARD-COUNT        PIC 9(05)   COMP.
