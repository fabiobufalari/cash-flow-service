000100*
000200*    SLFCSTOUT.CBL - FILE-CONTROL ENTRY FOR THE CASH FLOW FORECAST
000300*    PRINT FILE.
000400*
000500     SELECT FORECAST-OUT
000600            ASSIGN TO "cash-flow-forecast.prn"
000700            ORGANIZATION IS LINE SEQUENTIAL.
