000100*
000200*    PLCFCALC.CBL - MERGES THE PAYABLE FEED, THE RECEIVABLE
000300*    FEED AND THE MANUAL LEDGER INTO ONE CASH-FLOW STATEMENT
000400*    OVER STMT-START-DATE THRU STMT-END-DATE, THEN PRINTS IT TO
000500*    STATEMENT-OUT.  COPIED INTO CASH-FLOW-STATEMENT-REPORT AND
000600*    CURRENT-BALANCE-INQUIRY - THE CALLER LOADS STMT-START-DATE,
000700*    STMT-END-DATE AND STMT-OPENING-BALANCE BEFORE PERFORMING
000800*    BUILD-CASH-FLOW-STATEMENT.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    090189 RH  CF-101  ORIGINAL COPYBOOK - CARVED OUT OF CASH-
001300*                       FLOW-STATEMENT-REPORT SO IT COULD BE
001400*                       SHARED WITH THE BALANCE INQUIRY SCREEN.
001500*    091589 RH  CF-106  NO CHANGE NEEDED - CURRENT-BALANCE-
001600*                       INQUIRY CALLS THIS UNMODIFIED WITH A
001700*                       NARROWER [START,END] PAIR.
001800*    112298 MP  CF-131  Y2K REMEDIATION - THE SORT KEY (CFI-ITEM-
001900*                       DATE-K) AND ALL DATE COMPARISONS BELOW
002000*                       ARE ALREADY CCYYMMDD; NO CODE CHANGE.
002100*    040399 MP  CF-131  Y2K CERTIFICATION - BUILT A STATEMENT
002200*                       SPANNING THE 1999/2000 ROLLOVER; SORT
002300*                       ORDER AND TOTALS BOTH CAME OUT CORRECT.
002400*    081602 RH  CF-142  ADDED A COMMENT BLOCK AHEAD OF EACH
002500*                       PARAGRAPH BELOW - THIS COPYBOOK DOES THE
002600*                       ACTUAL DOLLAR MOVEMENT FOR THE WHOLE
002700*                       SUITE AND HAD LESS EXPLANATION THAN ITS
002800*                       SIZE WARRANTED.
002900*
003000*    STEP 1 OF THE BUILD - READ ALL THREE FEEDS ONCE APIECE,
003100*    WRITING ONE RAW-CFI-RECORD PER QUALIFYING ROW TO THE
003200*    UNSORTED SCRATCH FILE (SEE FDCFWORK.CBL).  STEP 2 SORTS THAT
003300*    SCRATCH FILE BY ITEM DATE.  STEP 3 (STMT-NET-CASH-FLOW AND
003400*    STMT-CLOSING-BALANCE) IS ARITHMETIC ONLY - IT DOES NOT WAIT
003500*    FOR THE SORT, SINCE THE TOTALS WERE ALREADY ACCUMULATED
003600*    WHILE THE FEEDS WERE BEING READ.
003700 BUILD-CASH-FLOW-STATEMENT.
003800
003900*    STMT-OPENING-BALANCE IS NOT ZEROED HERE - IT IS THE
004000*    CALLER'S RESPONSIBILITY, SET FROM WHATEVER THE OPERATOR
004100*    TYPED AT THE OPENING-BALANCE PROMPT BEFORE THIS PARAGRAPH
004200*    WAS EVER PERFORMED.
004300     MOVE ZERO TO STMT-TOTAL-INFLOWS  STMT-TOTAL-OUTFLOWS.
004400     MOVE ZERO TO W-CFI-INFLOW-COUNT  W-CFI-OUTFLOW-COUNT.
004500
004600     OPEN OUTPUT RAW-CFI-WORK-FILE.
004700*
004800*    ORDER OF THE THREE PERFORMS BELOW DOES NOT MATTER TO THE
004900*    FINAL STATEMENT - THE SCRATCH FILE IS SORTED BY DATE
005000*    AFTERWARD REGARDLESS OF WHICH FEED WROTE A GIVEN RECORD.
005100     PERFORM READ-RECEIVABLE-FEED-FILTERED.
005200     PERFORM READ-PAYABLE-FEED-FILTERED.
005300     PERFORM READ-MANUAL-LEDGER-FILTERED.
005400
005500     CLOSE RAW-CFI-WORK-FILE.
005600*
005700*    SORTING ON THE ITEM DATE (NOT ON TYPE OR AMOUNT) IS WHAT
005800*    GIVES PRINT-SORTED-CFI-SECTION A CHRONOLOGICAL DETAIL LINE
005900*    ORDER WITHIN EACH SECTION - TREASURY ASKED FOR "OLDEST
006000*    ACTIVITY FIRST" WHEN THIS PROGRAM WAS FIRST WRITTEN.
006100     SORT CFI-SORT-FILE
006200         ON ASCENDING KEY CFI-ITEM-DATE-K
006300         USING RAW-CFI-WORK-FILE
006400         GIVING SORTED-CFI-WORK-FILE.
006500*
006600*    NET CASH FLOW IS SIMPLY INFLOWS LESS OUTFLOWS FOR THE
006700*    PERIOD; CLOSING BALANCE ROLLS THE OPENING BALANCE FORWARD
006800*    BY THAT NET FLOW.  ROUNDED KEEPS BOTH FIGURES AT THE SAME
006900*    TWO DECIMAL PLACES AS THE DISPLAYED FIELDS.
007000     COMPUTE STMT-NET-CASH-FLOW ROUNDED =
007100         STMT-TOTAL-INFLOWS - STMT-TOTAL-OUTFLOWS.
007200     COMPUTE STMT-CLOSING-BALANCE ROUNDED =
007300         STMT-OPENING-BALANCE + STMT-NET-CASH-FLOW.
007400*>_____________________________________________________________
007500
007600*    RECEIVED RECEIVABLES ONLY, RECEIVED-DATE IN RANGE.  IF
007700*    THE RECEIVABLES FEED IS DOWN, TREAT IT AS EMPTY AND KEEP
007800*    GOING - THE BATCH MUST STILL PRODUCE A STATEMENT (REQUEST
007900*    CF-114, 1989) RATHER THAN ABEND BECAUSE UPSTREAM DIDN'T
008000*    DELIVER A FILE.
008100 READ-RECEIVABLE-FEED-FILTERED.
008200
008300     MOVE "N" TO W-EOF-RCVIN.
008400     OPEN INPUT RECEIVABLE-FEED-IN.
008500
008600     IF NOT FS-RCVIN-OK
008700        MOVE "Y" TO W-EOF-RCVIN
008800     ELSE
008900        PERFORM READ-RECEIVABLE-FEED-NEXT
009000        PERFORM PROCESS-ONE-RECEIVABLE-RECORD
009100            UNTIL EOF-RCVIN
009200        CLOSE RECEIVABLE-FEED-IN.
009300*>_____________________________________________________________
009400
009500*    ONE PHYSICAL READ, NO FILTERING - THE FILTER IS APPLIED BY
009600*    PROCESS-ONE-RECEIVABLE-RECORD AFTER THE RECORD IS IN HAND,
009700*    NOT HERE.  KEEPING THE READ AND THE FILTER IN SEPARATE
009800*    PARAGRAPHS IS THE SAME SPLIT THE PAYABLES SYSTEM USES FOR
009900*    ITS OWN READ-NEXT / EDIT-ONE-RECORD PAIR.
010000 READ-RECEIVABLE-FEED-NEXT.
010100
010200     READ RECEIVABLE-FEED-IN
010300         AT END MOVE "Y" TO W-EOF-RCVIN.
010400*>_____________________________________________________________
010500
010600*    A RECEIVABLE ONLY BECOMES CASH-FLOW ACTIVITY ONCE IT HAS
010700*    ACTUALLY BEEN RECEIVED (RCV-RECEIVED-DATE NOT ZERO) AND
010800*    THE RECEIPT FALLS INSIDE THE STATEMENT PERIOD - AN INVOICE
010900*    STILL OUTSTANDING AT PERIOD-END NEVER SHOWS UP HERE, ONLY
011000*    ON THE FORECAST REPORT.
011100 PROCESS-ONE-RECEIVABLE-RECORD.
011200
011300     IF RCV-RECEIVED-DATE NOT = ZERO
011400        AND RCV-RECEIVED-DATE >= STMT-START-DATE
011500        AND RCV-RECEIVED-DATE <= STMT-END-DATE
011600*          RAW-CFI-RECORD IS BLANKED FIRST SO A SHORTER
011700*          DESCRIPTION FROM A PRIOR RECORD DOESN'T LEAVE
011800*          TRAILING GARBAGE BEHIND IT ON THE SCRATCH FILE.
011900        MOVE SPACES                 TO RAW-CFI-RECORD
012000        MOVE RCV-RECEIVED-DATE      TO CFI-ITEM-DATE-R
012100*          "RECEIVABLE: <ID>" IS THE DETAIL-LINE DESCRIPTION -
012200*          THE RECEIVABLE RECORD ITSELF ISN'T CARRIED FORWARD.
012300        STRING "RECEIVABLE: " RCV-RECEIVABLE-ID
012400            DELIMITED BY SIZE INTO CFI-ITEM-DESCRIPTION-R
012500        MOVE RCV-AMOUNT-RECEIVED    TO CFI-ITEM-AMOUNT-R
012600        MOVE "RECEIVABLE"           TO CFI-ITEM-TYPE-R
012700        MOVE RCV-RECEIVABLE-ID      TO CFI-ITEM-RELATED-ID-R
012800        WRITE RAW-CFI-RECORD
012900*          RUNNING TOTAL IS KEPT HERE, NOT RECOMPUTED FROM THE
013000*          SORTED FILE LATER - PRINT-STATEMENT-REPORT JUST
013100*          DISPLAYS WHATEVER THIS ACCUMULATOR ENDS UP HOLDING.
013200        COMPUTE STMT-TOTAL-INFLOWS ROUNDED =
013300            STMT-TOTAL-INFLOWS + RCV-AMOUNT-RECEIVED
013400        ADD 1 TO W-CFI-INFLOW-COUNT.
013500
013600     PERFORM READ-RECEIVABLE-FEED-NEXT.
013700*>_____________________________________________________________
013800
013900*    PAID PAYABLES ONLY, PAYMENT-DATE IN RANGE.  SAME FAIL-SOFT
014000*    RULE AS THE RECEIVABLES FEED ABOVE - A DOWN PAYABLES FEED
014100*    SHOULD NOT STOP THE STATEMENT FROM BEING BUILT.
014200 READ-PAYABLE-FEED-FILTERED.
014300
014400     MOVE "N" TO W-EOF-PAYIN.
014500     OPEN INPUT PAYABLE-FEED-IN.
014600
014700     IF NOT FS-PAYIN-OK
014800        MOVE "Y" TO W-EOF-PAYIN
014900     ELSE
015000        PERFORM READ-PAYABLE-FEED-NEXT
015100        PERFORM PROCESS-ONE-PAYABLE-RECORD
015200            UNTIL EOF-PAYIN
015300        CLOSE PAYABLE-FEED-IN.
015400*>_____________________________________________________________
015500
015600 READ-PAYABLE-FEED-NEXT.
015700
015800     READ PAYABLE-FEED-IN
015900         AT END MOVE "Y" TO W-EOF-PAYIN.
016000*>_____________________________________________________________
016100
016200*    MIRROR OF PROCESS-ONE-RECEIVABLE-RECORD FOR THE OUTFLOW
016300*    SIDE - A PAYABLE ONLY COUNTS ONCE IT HAS ACTUALLY BEEN
016400*    PAID (PAY-PAYMENT-DATE NOT ZERO) INSIDE THE PERIOD.
016500 PROCESS-ONE-PAYABLE-RECORD.
016600
016700     IF PAY-PAYMENT-DATE NOT = ZERO
016800        AND PAY-PAYMENT-DATE >= STMT-START-DATE
016900        AND PAY-PAYMENT-DATE <= STMT-END-DATE
017000*          SAME BLANK-FIRST / STRING-THE-ID PATTERN AS THE
017100*          RECEIVABLE SIDE ABOVE - KEPT IDENTICAL ON PURPOSE SO
017200*          THE TWO DETAIL LINES LOOK ALIKE ON THE PRINTOUT.
017300        MOVE SPACES                 TO RAW-CFI-RECORD
017400        MOVE PAY-PAYMENT-DATE       TO CFI-ITEM-DATE-R
017500        STRING "PAYABLE: " PAY-PAYABLE-ID
017600            DELIMITED BY SIZE INTO CFI-ITEM-DESCRIPTION-R
017700        MOVE PAY-AMOUNT-PAID        TO CFI-ITEM-AMOUNT-R
017800        MOVE "PAYABLE"              TO CFI-ITEM-TYPE-R
017900        MOVE PAY-PAYABLE-ID         TO CFI-ITEM-RELATED-ID-R
018000        WRITE RAW-CFI-RECORD
018100*          AMOUNT PAID IS SUBTRACTED FROM NOTHING HERE - IT
018200*          ADDS TO ITS OWN OUTFLOW ACCUMULATOR, WHICH IS ONLY
018300*          SUBTRACTED FROM INFLOWS ONCE, IN BUILD-CASH-FLOW-
018400*          STATEMENT'S NET-CASH-FLOW COMPUTE.
018500        COMPUTE STMT-TOTAL-OUTFLOWS ROUNDED =
018600            STMT-TOTAL-OUTFLOWS + PAY-AMOUNT-PAID
018700        ADD 1 TO W-CFI-OUTFLOW-COUNT.
018800
018900     PERFORM READ-PAYABLE-FEED-NEXT.
019000*>_____________________________________________________________
019100
019200*    THE MANUAL LEDGER IS OUR OWN FILE, NOT AN EXTERNAL FEED -
019300*    IT IS ALWAYS EXPECTED TO OPEN CLEAN.  READ IN FULL AND
019400*    FILTER ON ENTRY-DATE, SINCE THE FILE IS KEYED ON ENTRY-ID
019500*    AND CARRIES NO DATE INDEX.
019600 READ-MANUAL-LEDGER-FILTERED.
019700
019800     MOVE "N" TO W-EOF-MANLDG.
019900     OPEN INPUT MANUAL-LEDGER-FILE.
020000     PERFORM READ-MANUAL-LEDGER-NEXT.
020100     PERFORM PROCESS-ONE-MANUAL-ENTRY
020200         UNTIL EOF-MANLDG.
020300     CLOSE MANUAL-LEDGER-FILE.
020400*>_____________________________________________________________
020500
020600 READ-MANUAL-LEDGER-NEXT.
020700
020800     READ MANUAL-LEDGER-FILE NEXT RECORD
020900         AT END MOVE "Y" TO W-EOF-MANLDG.
021000*>_____________________________________________________________
021100
021200*    UNLIKE THE TWO FEEDS ABOVE, A MANUAL LEDGER ENTRY HAS NO
021300*    "HAS IT HAPPENED YET" TEST - THE OPERATOR TYPED IT IN
021400*    DIRECTLY, SO ENTRY-DATE ALONE DECIDES WHETHER IT FALLS IN
021500*    THE PERIOD.  ENTRY-TYPE-CREDIT VS DEBIT DECIDES WHICH
021600*    ACCUMULATOR (INFLOWS OR OUTFLOWS) THE AMOUNT ADDS TO.
021700 PROCESS-ONE-MANUAL-ENTRY.
021800
021900     IF ENTRY-DATE >= STMT-START-DATE
022000        AND ENTRY-DATE <= STMT-END-DATE
022100*          THE MANUAL LEDGER'S FULL DESCRIPTION IS 300 BYTES -
022200*          THE (1:300) REFERENCE MODIFIER IS JUST DEFENSIVE, IT
022300*          MATCHES THE FIELD'S OWN DECLARED LENGTH EXACTLY.
022400        MOVE SPACES                 TO RAW-CFI-RECORD
022500        MOVE ENTRY-DATE             TO CFI-ITEM-DATE-R
022600        MOVE ENTRY-DESCRIPTION (1:300) TO CFI-ITEM-DESCRIPTION-R
022700        MOVE ENTRY-AMOUNT           TO CFI-ITEM-AMOUNT-R
022800        MOVE ENTRY-ID               TO CFI-ITEM-RELATED-ID-R
022900*          CREDIT VERSUS DEBIT IS THE ONLY BRANCH IN THIS WHOLE
023000*          COPYBOOK THAT DECIDES INFLOW VERSUS OUTFLOW WITHOUT
023100*          LOOKING AT A SEPARATE FILE'S DATE FIELD FIRST.
023200        IF ENTRY-TYPE-CREDIT
023300           MOVE "MANUAL_CREDIT"     TO CFI-ITEM-TYPE-R
023400           WRITE RAW-CFI-RECORD
023500           COMPUTE STMT-TOTAL-INFLOWS ROUNDED =
023600               STMT-TOTAL-INFLOWS + ENTRY-AMOUNT
023700           ADD 1 TO W-CFI-INFLOW-COUNT
023800        ELSE
023900           MOVE "MANUAL_DEBIT"      TO CFI-ITEM-TYPE-R
024000           WRITE RAW-CFI-RECORD
024100           COMPUTE STMT-TOTAL-OUTFLOWS ROUNDED =
024200               STMT-TOTAL-OUTFLOWS + ENTRY-AMOUNT
024300           ADD 1 TO W-CFI-OUTFLOW-COUNT.
024400
024500     PERFORM READ-MANUAL-LEDGER-NEXT.
024600*>_____________________________________________________________
024700
024800*    PRINT-STATEMENT-REPORT DRIVES THE WHOLE PRINTED STATEMENT -
024900*    TWO PASSES OVER THE SORTED SCRATCH FILE (INFLOWS SECTION
025000*    FIRST, THEN OUTFLOWS), EACH FOLLOWED BY ITS OWN TOTAL LINE,
025100*    PLUS THE NET-CASH-FLOW/CLOSING-BALANCE FOOTER AT THE END.
025200*    PAGE-NUMBER IS RESET TO ZERO HERE SO A PROGRAM THAT RUNS
025300*    THIS PARAGRAPH MORE THAN ONCE (NONE DO TODAY) WOULD STILL
025400*    START EACH STATEMENT ON PAGE 1.
025500*    PRINT-STATEMENT-REPORT PRINTS ONLY - IT DOES NOT TOTAL.  ALL
025600*    FIVE STMT- ACCUMULATORS ARE ALREADY SET BY BUILD-CASH-FLOW-
025700*    STATEMENT BEFORE THE CALLER PERFORMS THIS PARAGRAPH, SO THE
025800*    CALLER MUST PERFORM BUILD-CASH-FLOW-STATEMENT FIRST OR THE
025900*    FOOTER LINE WILL PRINT WHATEVER GARBAGE WAS LEFT FROM COMPILE.
026000*    PAGE-NUMBER IS ZEROED HERE (NOT IN WSCFCALC) SO A PROGRAM THAT
026100*    CALLS THIS PARAGRAPH MORE THAN ONCE IN THE SAME RUN - NEITHER
026200*    CALLER DOES TODAY, BUT NOTHING STOPS A FUTURE ONE FROM TRYING -
026300*    GETS PAGE 1 EACH TIME INSTEAD OF PICKING UP WHERE THE LAST
026400*    REPORT LEFT OFF.
026500 PRINT-STATEMENT-REPORT.
026600
026700     MOVE ZERO TO PAGE-NUMBER.
026800     MOVE STMT-START-DATE     TO HDG2-START-DATE.
026900     MOVE STMT-END-DATE       TO HDG2-END-DATE.
027000     MOVE STMT-OPENING-BALANCE TO HDG2-OPENING-BALANCE.
027100
027200     PERFORM PRINT-HEADINGS.
027300
027400*    SECTION-HEADING-LINE / COLUMN-HEADING-1 / COLUMN-HEADING-2
027500*    ARE ALL DEFINED IN WSCFCALC - THIS IS THE FIRST OF TWO
027600*    IDENTICAL THREE-LINE BLOCKS, ONE PER SECTION.
027700     MOVE "INFLOWS" TO SECT-HEADING-TEXT.
027800     MOVE SECTION-HEADING-LINE TO PRINTER-RECORD.
027900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028000     MOVE COLUMN-HEADING-1 TO PRINTER-RECORD.
028100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028200     MOVE COLUMN-HEADING-2 TO PRINTER-RECORD.
028300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028400*
028500*    W-CFI-SECTION-PASS OF 1 TELLS PROCESS-ONE-SORTED-CFI-RECORD
028600*    TO PRINT ONLY RECEIVABLE / MANUAL_CREDIT ROWS - SEE THE 88-
028700*    LEVELS CFI-PASS-TOTALING / CFI-PASS-PRINTING IN WSCFCALC.
028800     MOVE 1 TO W-CFI-SECTION-PASS.
028900     PERFORM PRINT-SORTED-CFI-SECTION.
029000
029100*    ADVANCING 2 (NOT 1) PUTS A BLANK LINE BETWEEN THE TOTAL AND
029200*    THE NEXT SECTION'S HEADING - EVERY TOTAL/FOOTER LINE BELOW
029300*    IN THIS PARAGRAPH DOES THE SAME.
029400     MOVE "TOTAL INFLOWS"      TO T-CFI-DESCRIPTION.
029500     MOVE STMT-TOTAL-INFLOWS   TO T-CFI-AMOUNT.
029600     MOVE CFI-TOTAL-LINE TO PRINTER-RECORD.
029700     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
029800
029900     MOVE "OUTFLOWS" TO SECT-HEADING-TEXT.
030000     MOVE SECTION-HEADING-LINE TO PRINTER-RECORD.
030100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
030200     MOVE COLUMN-HEADING-1 TO PRINTER-RECORD.
030300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
030400     MOVE COLUMN-HEADING-2 TO PRINTER-RECORD.
030500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
030600*
030700*    SAME SORTED FILE, RE-READ FROM THE TOP - W-CFI-SECTION-PASS
030800*    OF 2 NOW SELECTS PAYABLE / MANUAL_DEBIT ROWS ONLY.
030900     MOVE 2 TO W-CFI-SECTION-PASS.
031000     PERFORM PRINT-SORTED-CFI-SECTION.
031100
031200     MOVE "TOTAL OUTFLOWS"     TO T-CFI-DESCRIPTION.
031300     MOVE STMT-TOTAL-OUTFLOWS  TO T-CFI-AMOUNT.
031400     MOVE CFI-TOTAL-LINE TO PRINTER-RECORD.
031500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
031600
031700*    BOTH FOOTER FIGURES WERE COMPUTED BACK IN BUILD-CASH-FLOW-
031800*    STATEMENT, LONG BEFORE THE FIRST DETAIL LINE WAS EVER
031900*    PRINTED - THIS PARAGRAPH ONLY FORMATS AND WRITES THEM.
032000     MOVE "NET CASH FLOW"      TO F-CFI-DESCRIPTION.
032100     MOVE STMT-NET-CASH-FLOW   TO F-CFI-AMOUNT.
032200     MOVE CFI-FOOTER-LINE TO PRINTER-RECORD.
032300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
032400
032500     MOVE "CLOSING BALANCE"    TO F-CFI-DESCRIPTION.
032600     MOVE STMT-CLOSING-BALANCE TO F-CFI-AMOUNT.
032700     MOVE CFI-FOOTER-LINE TO PRINTER-RECORD.
032800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
032900
033000*    FINALIZE-PAGE (IN PLPRINT.CBL) JUST DOES A FINAL PAGE-FULL
033100*    CHECK - NOTHING ELSE PRINTS BEHIND THIS STATEMENT.
033200     PERFORM FINALIZE-PAGE.
033300*>_____________________________________________________________
033400
033500*    W-CFI-SECTION-PASS OF 1 MEANS THE INFLOWS PASS, 2 MEANS
033600*    THE OUTFLOWS PASS - SET BY THE CALLER (PRINT-STATEMENT-
033700*    REPORT, ABOVE) BEFORE THIS PARAGRAPH IS PERFORMED. THE
033800*    SORTED SCRATCH FILE IS RE-OPENED AND RE-READ FROM THE TOP
033900*    ON EACH PASS - THIS SUITE HAS NEVER PROCESSED ENOUGH
034000*    ACTIVITY IN ONE STATEMENT TO MAKE A SECOND SORT PASS WORTH
034100*    THE EXTRA CODE.
034200 PRINT-SORTED-CFI-SECTION.
034300
034400     MOVE "N" TO W-EOF-SORTED-CFI.
034500     OPEN INPUT SORTED-CFI-WORK-FILE.
034600     PERFORM READ-SORTED-CFI-NEXT.
034700     PERFORM PROCESS-ONE-SORTED-CFI-RECORD
034800         UNTIL EOF-SORTED-CFI.
034900     CLOSE SORTED-CFI-WORK-FILE.
035000*>_____________________________________________________________
035100
035200*    NO FILTERING HAPPENS ON THE READ ITSELF - PROCESS-ONE-SORTED-
035300*    CFI-RECORD BELOW DECIDES WHETHER THE ROW BELONGS TO THE PASS
035400*    CURRENTLY RUNNING AND SKIPS IT OTHERWISE.
035500 READ-SORTED-CFI-NEXT.
035600
035700     READ SORTED-CFI-WORK-FILE
035800         AT END MOVE "Y" TO W-EOF-SORTED-CFI.
035900*>_____________________________________________________________
036000
036100*    ONLY PRINTS A ROW IF ITS TYPE MATCHES THE PASS CURRENTLY
036200*    RUNNING - INFLOW TYPES (RECEIVABLE, MANUAL_CREDIT) ON PASS
036300*    1, OUTFLOW TYPES (PAYABLE, MANUAL_DEBIT) ON PASS 2.  A ROW
036400*    THAT DOESN'T MATCH THE CURRENT PASS IS SIMPLY SKIPPED - IT
036500*    WILL MATCH ON THE OTHER PASS INSTEAD.
036600 PROCESS-ONE-SORTED-CFI-RECORD.
036700
036800     IF (W-CFI-SECTION-PASS = 1 AND
036900           (CFI-TYPE-S-RECEIVABLE OR CFI-TYPE-S-MANUAL-CREDIT))
037000        OR (W-CFI-SECTION-PASS = 2 AND
037100           (CFI-TYPE-S-PAYABLE OR CFI-TYPE-S-MANUAL-DEBIT))
037200*          CHECK-FOR-PAGE-BREAK (PLPRINT.CBL) THROWS A NEW
037300*          HEADING BLOCK IF W-PRINTED-LINES HAS HIT PAGE-FULL -
037400*          MUST RUN BEFORE THE DETAIL LINE ITSELF IS WRITTEN.
037500        PERFORM CHECK-FOR-PAGE-BREAK
037600        MOVE CFI-ITEM-DATE-S        TO D-CFI-DATE
037700        MOVE CFI-ITEM-TYPE-S        TO D-CFI-TYPE
037800*          DESCRIPTION IS TRUNCATED TO 40 CHARACTERS ON PRINT -
037900*          THE SORT-WORK COPY CAN HOLD UP TO 300 (SEE THE
038000*          MANUAL-LEDGER DESCRIPTION FIELD IT WAS BUILT FROM).
038100        MOVE CFI-ITEM-DESCRIPTION-S (1:40) TO D-CFI-DESCRIPTION
038200        MOVE CFI-ITEM-AMOUNT-S      TO D-CFI-AMOUNT
038300        MOVE CFI-DETAIL-LINE TO PRINTER-RECORD
038400        WRITE PRINTER-RECORD BEFORE ADVANCING 1
038500        ADD 1 TO W-PRINTED-LINES.
038600
038700     PERFORM READ-SORTED-CFI-NEXT.
038800*>_____________________________________________________________
