000100*
000200*    SLPAYIN.CBL - FILE-CONTROL ENTRY FOR THE ACCOUNTS PAYABLE
000300*    FEED.  READ IN FULL AND FILTERED IN WORKING-STORAGE BY
000400*    DATE - THE FEED CARRIES NO USABLE COBOL KEY OF ITS OWN.
000500*
000600     SELECT PAYABLE-FEED-IN ASSIGN TO DISK
000700         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS FS-PAYABLE-FEED.
